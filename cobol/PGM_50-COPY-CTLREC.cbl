000100****************************************************************          
000110**   COPY CTLREC - REGISTRO DE TOTALES DE CONTROL ENTRE PASOS  *          
000120**   DEL VALIDADOR (KLNVALID) Y EL BACKTEST (BKTSTRUN)         *          
000130**   LARGO REGISTRO = 30 BYTES                                 *          
000140****************************************************************          
000150**   950621 SPAZ      CR-0349  ALTA. EVITA QUE EL JOBSTEP DE              
000160**                              BACKTEST TENGA QUE RELEER EL              
000170**                              ARCHIVO DE RECHAZOS PARA SACAR            
000180**                              LOS TOTALES DE VALIDACION.                
000190 01  CTLREC.                                                              
000200**   POSICION RELATIVA (01:05) REGISTROS K-LINE LEIDOS                    
000210     03  CTL-LEIDOS           PIC 9(05).                                  
000220**   POSICION RELATIVA (06:05) REGISTROS ACEPTADOS (VALIDOS)              
000230     03  CTL-ACEPTADOS        PIC 9(05).                                  
000240**   POSICION RELATIVA (11:05) REGISTROS RECHAZADOS                       
000250     03  CTL-RECHAZADOS       PIC 9(05).                                  
000260**   RESERVADO PARA USO FUTURO                                            
000270     03  FILLER               PIC X(15).                                  
