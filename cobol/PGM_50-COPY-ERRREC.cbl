000100*****************************************************************         
000110**  COPY ERRREC - LAYOUT REGISTRO DE ERROR DE VALIDACION      *           
000120**  ARCHIVO DE RECHAZOS DEL VALIDADOR DE K-LINE               *           
000130**  LARGO REGISTRO = 132 BYTES                                *           
000140*****************************************************************         
000150**  POSICION RELATIVA (001:008) FECHA DEL REGISTRO RECHAZADO              
000160 01  ERRREC.                                                              
000170     03  ERR-FECHA            PIC 9(08).                                  
000180**  POSICION RELATIVA (009:004) CODIGO DE REGLA INCUMPLIDA                
000190     03  ERR-CODIGO           PIC X(04).                                  
000200**  POSICION RELATIVA (013:040) TEXTO EXPLICATIVO PARA OPERACION          
000210     03  ERR-DESCRIP          PIC X(40).                                  
000220**  POSICION RELATIVA (053:080) COPIA DEL REGISTRO RECHAZADO              
000230     03  ERR-IMAGEN           PIC X(80).                                  
