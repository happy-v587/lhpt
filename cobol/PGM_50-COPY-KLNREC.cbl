000100*****************************************************************         
000110**    COPY KLNREC  -  LAYOUT REGISTRO DIARIO K-LINE             *         
000120**    ARCHIVO DE ENTRADA / ARCHIVO VALIDADO DE K-LINE           *         
000130**    LARGO REGISTRO = 80 BYTES                                 *         
000140*****************************************************************         
000150**    POSICION RELATIVA (01:09) CODIGO DE ACCION                          
000160**    FORMATO 6 DIGITOS + PUNTO + PLAZA (SH=SHANGHAI, SZ=SHENZEN)         
000170 01  KLNREC.                                                              
000180     03  KLN-COD-ACCION       PIC X(09).                                  
000190**    POSICION RELATIVA (10:08) FECHA DE COTIZACION (AAAAMMDD)            
000200     03  KLN-FECHA            PIC 9(08).                                  
000210**    POSICION RELATIVA (18:06) PRECIOS OHLC EMPAQUETADOS COMP-3          
000220     03  KLN-PRECIO-APER      PIC S9(08)V99 USAGE COMP-3.                 
000230     03  KLN-PRECIO-MAX       PIC S9(08)V99 USAGE COMP-3.                 
000240     03  KLN-PRECIO-MIN       PIC S9(08)V99 USAGE COMP-3.                 
000250     03  KLN-PRECIO-CIERRE    PIC S9(08)V99 USAGE COMP-3.                 
000260**    VOLUMEN NEGOCIADO (ACCIONES) EMPAQUETADO COMP-3                     
000270     03  KLN-VOLUMEN          PIC S9(12)    USAGE COMP-3.                 
000280**    MONTO NEGOCIADO (PUEDE VENIR EN CEROS) EMPAQUETADO COMP-3           
000290     03  KLN-IMPORTE          PIC S9(18)V99 USAGE COMP-3.                 
000300**    PERIODICIDAD DEL REGISTRO - ESTE LOTE PROCESA SOLO 'DAILY '         
000310     03  KLN-PERIODO          PIC X(07).                                  
000320**    RESERVADO PARA USO FUTURO                                           
000330     03  FILLER               PIC X(14).                                  
