000100*****************************************************************         
000110**    COPY PARMCD  -  TARJETA DE PARAMETROS DE LA CORRIDA        *        
000120**    UNA TARJETA POR CORRIDA (STOCK UNICO, RANGO DE FECHAS)     *        
000130**    LARGO REGISTRO = 80 BYTES                                  *        
000140*****************************************************************         
000150 01  PARMCD.                                                              
000160     03  PRM-COD-ACCION       PIC X(09).                                  
000170     03  PRM-FECHA-INICIO     PIC 9(08).                                  
000180     03  PRM-FECHA-FIN        PIC 9(08).                                  
000190**    CAPITAL INICIAL DE LA CORRIDA (100000.00 POR DEFECTO)               
000200     03  PRM-CAPITAL-INIC     PIC 9(13)V99   USAGE COMP-3.                
000210**    TASAS DE LA ESTRATEGIA - COMISION / DESLIZAMIENTO / LIBRE RI        
000220     03  PRM-TASA-COMISION    PIC 9V9(4)     USAGE COMP-3.                
000230     03  PRM-TASA-DESLIZ      PIC 9V9(4)     USAGE COMP-3.                
000240     03  PRM-TASA-LIBRE       PIC 9V9(4)     USAGE COMP-3.                
000250**    RESERVADO PARA USO FUTURO                                           
000260     03  FILLER               PIC X(38).                                  
