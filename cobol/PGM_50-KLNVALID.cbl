000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    KLNVALID.                                                 
000120 AUTHOR.        M. FERRARI.                                               
000130 INSTALLATION.  AUSTRAL VALORES S.A. - MESA DE RENTA VARIABLE.            
000140 DATE-WRITTEN.  06/10/1991.                                               
000150 DATE-COMPILED.                                                           
000160 SECURITY.      CONFIDENCIAL - USO INTERNO.                               
000170*****************************************************************         
000180**                                                                        
000190**    HISTORIAL DE MODIFICACIONES                                         
000200**    ============================                                        
000210**                                                                        
000220**    910610 MFERRARI  CR-0118  ALTA DEL PROGRAMA. VALIDADOR DE           
000230**                               REGISTROS DIARIOS K-LINE PARA EL         
000240**                               LOTE DE INDICADORES Y BACKTEST.          
000250**    920204 MFERRARI  CR-0142  SE AGREGA CONTROL DE RELACION             
000260**                               ALTO/BAJO/APERTURA/CIERRE.               
000270**    930715 RQUIROGA  CR-0266  SE INCORPORA VALIDACION DE FORMATO        
000280**                               DE CODIGO DE ACCION (PLAZA SH/SZ)        
000290**    940922 RQUIROGA  INC-0310 CORRIGE RECHAZO ERRONEO CUANDO EL         
000300**                               MONTO VIENE EN CERO (NO ES ERROR)        
000310**    960311 SPAZ      CR-0389  SE AGREGA TARJETA DE PARAMETROS           
000320**                               CON RANGO DE FECHAS DE LA CORRIDA        
000330**    971028 SPAZ      INC-0402  CORRIGE TOTALES DE CONTROL QUE NO        
000340**                               CERRABAN CUANDO EL ARCHIVO VENIA         
000350**                               VACIO.                                   
000360**    990212 DECHART   CR-0455  REMEDIACION Y2K - VENTANA DE SIGLO        
000370**                               PARA LA FECHA DE SISTEMA (ACCEPT         
000380**                               FROM DATE DEVUELVE AAMMDD).              
000390**    001130 DECHART   INC-0471  AJUSTE MSJ RECHAZO                       
000400**                               E020 (SOBRABA UN ESPACIO).               
000410**    030818 LABOY     CR-0540  SOLO RECHAZA POR LA                       
000420**                               PRIMER REGLA QUE FALLE UNICAMENTE        
000430**                               (ANTES SE ACUMULABAN VARIOS              
000440**                               CODIGOS DE ERROR POR REGISTRO).          
000450**    071004 MSOSA     INC-0588  CORRIGE EL SENTINELA DE VOLUMEN          
000460**                               AUSENTE QUE COLISIONABA CON UN           
000470**                               VOLUMEN REAL DE 999,999,999,999.         
000480**    120305 MSOSA     CR-0601  PASAJE A TARJETA DE PARAMETROS CON        
000490**                               CODIGO DE ACCION UNICO POR CORRID        
000500**    180619 PALVAREZ  CR-0649  SE DESCARTA EL USO DE DB2/VSAM DE         
000510**                               LA MESA DE CUENTAS: ESTE LOTE ES         
000520**                               TOTALMENTE SECUENCIAL.                   
000530**                                                                        
000540*****************************************************************         
000550 ENVIRONMENT DIVISION.                                                    
000560 INPUT-OUTPUT SECTION.                                                    
000570 FILE-CONTROL.                                                            
000580                                                                          
000590     SELECT TARJETA-PARM ASSIGN DDPARM                                    
000600     FILE STATUS IS FS-PARM.                                              
000610                                                                          
000620     SELECT ENTRADA-KLN  ASSIGN DDENTRA                                   
000630     FILE STATUS IS FS-ENTRADA.                                           
000640                                                                          
000650     SELECT VALIDO-KLN   ASSIGN DDVALID                                   
000660     FILE STATUS IS FS-VALIDO.                                            
000670                                                                          
000680     SELECT SALIDA-ERR   ASSIGN DDERROR                                   
000690     FILE STATUS IS FS-ERROR.                                             
000700                                                                          
000710     SELECT CTLTOT-SAL  ASSIGN DDCTLTOT                                   
000720     FILE STATUS IS FS-CTLTOT.                                            
000730                                                                          
000740*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
000750 DATA DIVISION.                                                           
000760 FILE SECTION.                                                            
000770                                                                          
000780 FD  TARJETA-PARM                                                         
000790     BLOCK CONTAINS 0 RECORDS                                             
000800     RECORDING MODE IS F.                                                 
000810 01  REG-PARM            PIC X(80).                                       
000820                                                                          
000830 FD  ENTRADA-KLN                                                          
000840     BLOCK CONTAINS 0 RECORDS                                             
000850     RECORDING MODE IS F.                                                 
000860 01  REG-ENTRADA         PIC X(80).                                       
000870                                                                          
000880 FD  VALIDO-KLN                                                           
000890     BLOCK CONTAINS 0 RECORDS                                             
000900     RECORDING MODE IS F.                                                 
000910 01  REG-VALIDO          PIC X(80).                                       
000920                                                                          
000930 FD  SALIDA-ERR                                                           
000940     BLOCK CONTAINS 0 RECORDS                                             
000950     RECORDING MODE IS F.                                                 
000960 01  REG-ERROR           PIC X(132).                                      
000970                                                                          
000980 FD  CTLTOT-SAL                                                           
000990     BLOCK CONTAINS 0 RECORDS                                             
001000     RECORDING MODE IS F.                                                 
001010 01  REG-CTLTOT          PIC X(30).                                       
001020                                                                          
001030 WORKING-STORAGE SECTION.                                                 
001040*=======================*                                                 
001050*----------- STATUS DE ARCHIVOS ---------------------------------         
001060 77  FS-PARM                 PIC XX      VALUE SPACES.                    
001070 77  FS-ENTRADA              PIC XX      VALUE SPACES.                    
001080 77  FS-VALIDO               PIC XX      VALUE SPACES.                    
001090 77  FS-ERROR                PIC XX      VALUE SPACES.                    
001100 77  FS-CTLTOT               PIC XX      VALUE SPACES.                    
001110                                                                          
001120 77  WS-STATUS-FIN           PIC X       VALUE 'N'.                       
001130     88  WS-FIN-LECTURA                  VALUE 'Y'.                       
001140     88  WS-NO-FIN-LECTURA               VALUE 'N'.                       
001150                                                                          
001160 77  WS-STATUS-REG           PIC X       VALUE 'V'.                       
001170     88  WS-REGISTRO-VALIDO              VALUE 'V'.                       
001180     88  WS-REGISTRO-RECHAZADO           VALUE 'R'.                       
001190                                                                          
001200 77  WS-ARCHS-ABIERTOS       PIC X       VALUE 'N'.                       
001210     88  WS-TODO-ABIERTO                 VALUE 'Y'.                       
001220                                                                          
001230*----------- TARJETA DE PARAMETROS DE LA CORRIDA ----------------         
001240-    COPY PARMCD.                                                         
001250                                                                          
001260*----------- LAYOUT DEL DIA K-LINE -------------------------------        
001270-    COPY KLNREC.                                                         
001280                                                                          
001290*----------- LAYOUT DEL REGISTRO DE ERROR ------------------------        
001300-    COPY ERRREC.                                                         
001310                                                                          
001320*----------- LAYOUT DEL REGISTRO DE CONTROL DE TOTALES -----------        
001330-    COPY CTLREC.                                                         
001340                                                                          
001350*----------- VARIABLES DE TRABAJO --------------------------------        
001360 77  WS-CODIGO-ERROR         PIC X(04)   VALUE SPACES.                    
001370 77  WS-DESCRIP-ERROR        PIC X(40)   VALUE SPACES.                    
001380 77  WS-IMAGEN-ERROR         PIC X(80)   VALUE SPACES.                    
001390                                                                          
001400*    AREA AUXILIAR PARA DESCOMPONER EL CODIGO DE ACCION (9 BYTES)         
001410 01  WS-COD-ACCION-AUX       PIC X(09)   VALUE SPACES.                    
001420 01  WS-COD-ACCION-VISTA REDEFINES WS-COD-ACCION-AUX.                     
001430     03  WS-COD-NUMERICO     PIC X(06).                                   
001440     03  WS-COD-PUNTO        PIC X(01).                                   
001450     03  WS-COD-PLAZA        PIC X(02).                                   
001460                                                                          
001470*    SENTINELAS DE CAMPO AUSENTE (CONVENCION DEL EXTRACTOR ORIGEN)        
001480 77  WS-NULO-PRECIO          PIC S9(08)V99 USAGE COMP-3                   
001490         VALUE 99999999.99.                                               
001500 77  WS-NULO-VOLUMEN         PIC S9(12)    USAGE COMP-3                   
001510         VALUE 999999999999.                                              
001520 77  WS-NULO-IMPORTE         PIC S9(18)V99 USAGE COMP-3                   
001530         VALUE 999999999999999999.99.                                     
001540                                                                          
001550*    FECHA DE SISTEMA - VENTANA DE SIGLO (VER CR-0455, Y2K)               
001560 77  WS-FECHA-SISTEMA        PIC 9(06)   VALUE ZEROS.                     
001570 01  WS-FECHA-SISTEMA-DESC REDEFINES WS-FECHA-SISTEMA.                    
001580     03  WS-SIS-AA           PIC 99.                                      
001590     03  WS-SIS-MM           PIC 99.                                      
001600     03  WS-SIS-DD           PIC 99.                                      
001610 77  WS-SIGLO-HOY            PIC 99      VALUE ZEROS.                     
001620 77  WS-FECHA-HOY            PIC 9(08)   VALUE ZEROS.                     
001630                                                                          
001640*    AREA PARA EDICION DE FECHAS EN LOS MENSAJES DE TRAZA                 
001650 01  WS-FECHA-EDICION        PIC 9(08)   VALUE ZEROS.                     
001660 01  WS-FECHA-EDICION-DESC REDEFINES WS-FECHA-EDICION.                    
001670     03  WS-EDI-AAAA         PIC 9(04).                                   
001680     03  WS-EDI-MM           PIC 99.                                      
001690     03  WS-EDI-DD           PIC 99.                                      
001700                                                                          
001710*    AREA DE COMUNICACION PARA EL VALIDADOR DE RANGO DE FECHAS            
001720 01  WS-COMUNIC-DTRNG.                                                    
001730     03  WS-DTR-FEC-INICIO   PIC 9(08).                                   
001740     03  WS-DTR-FEC-FIN      PIC 9(08).                                   
001750     03  WS-DTR-FEC-COTIZ    PIC 9(08).                                   
001760     03  WS-DTR-FEC-HOY      PIC 9(08).                                   
001770     03  WS-DTR-RETORNO      PIC S9(04) USAGE COMP.                       
001780     03  FILLER              PIC X(10).                                   
001790                                                                          
001800*----------- ACUMULADORES ----------------------------------------        
001810 77  WS-LEIDOS-CANT          PIC 9(05) USAGE COMP VALUE ZERO.             
001820 77  WS-ACEPTADOS-CANT       PIC 9(05) USAGE COMP VALUE ZERO.             
001830 77  WS-RECHAZADOS-CANT      PIC 9(05) USAGE COMP VALUE ZERO.             
001840                                                                          
001850*----------- FORMATEO PARA DISPLAY -------------------------------        
001860 77  WS-LEIDOS-PRINT         PIC ZZ,ZZ9.                                  
001870 77  WS-ACEPTADOS-PRINT      PIC ZZ,ZZ9.                                  
001880 77  WS-RECHAZADOS-PRINT     PIC ZZ,ZZ9.                                  
001890                                                                          
001900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
001910 PROCEDURE DIVISION.                                                      
001920                                                                          
001930 MAIN-PROGRAM-I.                                                          
001940                                                                          
001950     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F                            
001960     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F                           
001970                                 UNTIL WS-FIN-LECTURA                     
001980     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.                            
001990                                                                          
002000 MAIN-PROGRAM-F. GOBACK.                                                  
002010                                                                          
002020*----------------------------------------------------------------         
002030 1000-INICIO-I.                                                           
002040                                                                          
002050     SET WS-NO-FIN-LECTURA TO TRUE                                        
002060     SET WS-REGISTRO-VALIDO TO TRUE                                       
002070                                                                          
002080*    VENTANA DE SIGLO Y2K (CR-0455) - ACCEPT DEVUELVE AAMMDD              
002090     ACCEPT WS-FECHA-SISTEMA FROM DATE                                    
002100     IF WS-SIS-AA < 50                                                    
002110        MOVE 20 TO WS-SIGLO-HOY                                           
002120     ELSE                                                                 
002130        MOVE 19 TO WS-SIGLO-HOY                                           
002140     END-IF                                                               
002150     COMPUTE WS-FECHA-HOY = WS-SIGLO-HOY * 1000000                        
002160                          + WS-SIS-AA    * 10000                          
002170                          + WS-SIS-MM    * 100                            
002180                          + WS-SIS-DD                                     
002190                                                                          
002200     OPEN INPUT TARJETA-PARM                                              
002210     IF FS-PARM IS NOT EQUAL '00' THEN                                    
002220        DISPLAY '* ERROR EN OPEN TARJETA-PARM = ' FS-PARM                 
002230        MOVE 9999 TO RETURN-CODE                                          
002240        SET WS-FIN-LECTURA TO TRUE                                        
002250     ELSE                                                                 
002260        READ TARJETA-PARM INTO PARMCD                                     
002270           AT END                                                         
002280              DISPLAY '* TARJETA DE PARAMETROS VACIA'                     
002290              MOVE 9999 TO RETURN-CODE                                    
002300              SET WS-FIN-LECTURA TO TRUE                                  
002310        END-READ                                                          
002320        CLOSE TARJETA-PARM                                                
002330     END-IF                                                               
002340                                                                          
002350     IF NOT WS-FIN-LECTURA THEN                                           
002360        MOVE PRM-FECHA-INICIO TO WS-FECHA-EDICION                         
002370        DISPLAY '* CORRIDA STOCK ' PRM-COD-ACCION                         
002380                ' DESDE ' WS-EDI-AAAA '-' WS-EDI-MM '-' WS-EDI-DD         
002390        OPEN INPUT ENTRADA-KLN                                            
002400        IF FS-ENTRADA IS NOT EQUAL '00' THEN                              
002410           DISPLAY '* ERROR EN OPEN ENTRADA-KLN = ' FS-ENTRADA            
002420           MOVE 9999 TO RETURN-CODE                                       
002430           SET WS-FIN-LECTURA TO TRUE                                     
002440        END-IF                                                            
002450     END-IF                                                               
002460                                                                          
002470     IF NOT WS-FIN-LECTURA THEN                                           
002480        OPEN OUTPUT VALIDO-KLN                                            
002490        IF FS-VALIDO IS NOT EQUAL '00' THEN                               
002500           DISPLAY '* ERROR EN OPEN VALIDO-KLN = ' FS-VALIDO              
002510           MOVE 9999 TO RETURN-CODE                                       
002520           SET WS-FIN-LECTURA TO TRUE                                     
002530        END-IF                                                            
002540     END-IF                                                               
002550                                                                          
002560     IF NOT WS-FIN-LECTURA THEN                                           
002570        OPEN OUTPUT SALIDA-ERR                                            
002580        IF FS-ERROR IS NOT EQUAL '00' THEN                                
002590           DISPLAY '* ERROR EN OPEN SALIDA-ERR = ' FS-ERROR               
002600           MOVE 9999 TO RETURN-CODE                                       
002610           SET WS-FIN-LECTURA TO TRUE                                     
002620        END-IF                                                            
002630     END-IF                                                               
002640     IF NOT WS-FIN-LECTURA THEN                                           
002650        OPEN OUTPUT CTLTOT-SAL                                            
002660        IF FS-CTLTOT IS NOT EQUAL '00' THEN                               
002670           DISPLAY '* ERROR EN OPEN CTLTOT-SAL = ' FS-CTLTOT              
002680           MOVE 9999 TO RETURN-CODE                                       
002690           SET WS-FIN-LECTURA TO TRUE                                     
002700        END-IF                                                            
002710     END-IF                                                               
002720                                                                          
002730     IF NOT WS-FIN-LECTURA THEN                                           
002740        SET WS-TODO-ABIERTO TO TRUE                                       
002750        PERFORM 2500-LEER-ENTRADA-I THRU 2500-LEER-ENTRADA-F              
002760     END-IF.                                                              
002770                                                                          
002780 1000-INICIO-F. EXIT.                                                     
002790                                                                          
002800*----------------------------------------------------------------         
002810 2000-PROCESO-I.                                                          
002820                                                                          
002830     SET WS-REGISTRO-VALIDO TO TRUE                                       
002840     MOVE SPACES TO WS-CODIGO-ERROR                                       
002850     MOVE SPACES TO WS-DESCRIP-ERROR                                      
002860                                                                          
002870     PERFORM 2100-VALID-CAMPOS-I THRU 2100-VALID-CAMPOS-F                 
002880                                                                          
002890     IF WS-REGISTRO-VALIDO THEN                                           
002900        PERFORM 2200-VALID-RELAC-I THRU 2200-VALID-RELAC-F                
002910     END-IF                                                               
002920                                                                          
002930     IF WS-REGISTRO-VALIDO THEN                                           
002940        PERFORM 2300-VALID-CODIGO-I THRU 2300-VALID-CODIGO-F              
002950     END-IF                                                               
002960                                                                          
002970     IF WS-REGISTRO-VALIDO THEN                                           
002980        PERFORM 2400-VALID-FECHA-I THRU 2400-VALID-FECHA-F                
002990     END-IF                                                               
003000                                                                          
003010     IF WS-REGISTRO-VALIDO THEN                                           
003020        WRITE REG-VALIDO FROM KLNREC                                      
003030        ADD 1 TO WS-ACEPTADOS-CANT                                        
003040     ELSE                                                                 
003050        PERFORM 2900-ESCRIBIR-ERROR-I THRU 2900-ESCRIBIR-ERROR-F          
003060        ADD 1 TO WS-RECHAZADOS-CANT                                       
003070     END-IF                                                               
003080                                                                          
003090     PERFORM 2500-LEER-ENTRADA-I THRU 2500-LEER-ENTRADA-F.                
003100                                                                          
003110 2000-PROCESO-F. EXIT.                                                    
003120                                                                          
003130*---- E001/E002/E003/E004/E005/E006/E007 -------------------------        
003140 2100-VALID-CAMPOS-I.                                                     
003150                                                                          
003160     EVALUATE TRUE                                                        
003170        WHEN KLN-PRECIO-APER    = WS-NULO-PRECIO                          
003180          OR KLN-PRECIO-MAX     = WS-NULO-PRECIO                          
003190          OR KLN-PRECIO-MIN     = WS-NULO-PRECIO                          
003200          OR KLN-PRECIO-CIERRE  = WS-NULO-PRECIO                          
003210          OR KLN-VOLUMEN        = WS-NULO-VOLUMEN                         
003220           MOVE 'E001' TO WS-CODIGO-ERROR                                 
003230           MOVE 'CAMPO OBLIGATORIO AUSENTE EN OHLCV' TO                   
003240                                                  WS-DESCRIP-ERROR        
003250           SET WS-REGISTRO-RECHAZADO TO TRUE                              
003260        WHEN KLN-PRECIO-APER < ZERO                                       
003270           MOVE 'E002' TO WS-CODIGO-ERROR                                 
003280           MOVE 'PRECIO DE APERTURA NEGATIVO' TO WS-DESCRIP-ERROR         
003290           SET WS-REGISTRO-RECHAZADO TO TRUE                              
003300        WHEN KLN-PRECIO-CIERRE < ZERO                                     
003310           MOVE 'E003' TO WS-CODIGO-ERROR                                 
003320           MOVE 'PRECIO DE CIERRE NEGATIVO' TO WS-DESCRIP-ERROR           
003330           SET WS-REGISTRO-RECHAZADO TO TRUE                              
003340        WHEN KLN-PRECIO-MAX < ZERO                                        
003350           MOVE 'E004' TO WS-CODIGO-ERROR                                 
003360           MOVE 'PRECIO MAXIMO NEGATIVO' TO WS-DESCRIP-ERROR              
003370           SET WS-REGISTRO-RECHAZADO TO TRUE                              
003380        WHEN KLN-PRECIO-MIN < ZERO                                        
003390           MOVE 'E005' TO WS-CODIGO-ERROR                                 
003400           MOVE 'PRECIO MINIMO NEGATIVO' TO WS-DESCRIP-ERROR              
003410           SET WS-REGISTRO-RECHAZADO TO TRUE                              
003420        WHEN KLN-VOLUMEN < ZERO                                           
003430           MOVE 'E006' TO WS-CODIGO-ERROR                                 
003440           MOVE 'VOLUMEN NEGATIVO' TO WS-DESCRIP-ERROR                    
003450           SET WS-REGISTRO-RECHAZADO TO TRUE                              
003460*        INC-0310: EL MONTO EN CERO NO ES ERROR, SOLO EL NEGATIVO         
003470        WHEN KLN-IMPORTE < ZERO AND                                       
003480             KLN-IMPORTE NOT = WS-NULO-IMPORTE                            
003490           MOVE 'E007' TO WS-CODIGO-ERROR                                 
003500           MOVE 'MONTO NEGOCIADO NEGATIVO' TO WS-DESCRIP-ERROR            
003510           SET WS-REGISTRO-RECHAZADO TO TRUE                              
003520        WHEN OTHER                                                        
003530           CONTINUE                                                       
003540     END-EVALUATE.                                                        
003550                                                                          
003560 2100-VALID-CAMPOS-F. EXIT.                                               
003570                                                                          
003580*---- E010/E011/E012/E013/E014 -----------------------------------        
003590 2200-VALID-RELAC-I.                                                      
003600                                                                          
003610     EVALUATE TRUE                                                        
003620        WHEN KLN-PRECIO-MAX < KLN-PRECIO-MIN                              
003630           MOVE 'E010' TO WS-CODIGO-ERROR                                 
003640           MOVE 'MAXIMO MENOR QUE MINIMO' TO WS-DESCRIP-ERROR             
003650           SET WS-REGISTRO-RECHAZADO TO TRUE                              
003660        WHEN KLN-PRECIO-MAX < KLN-PRECIO-APER                             
003670           MOVE 'E011' TO WS-CODIGO-ERROR                                 
003680           MOVE 'MAXIMO MENOR QUE APERTURA' TO WS-DESCRIP-ERROR           
003690           SET WS-REGISTRO-RECHAZADO TO TRUE                              
003700        WHEN KLN-PRECIO-MAX < KLN-PRECIO-CIERRE                           
003710           MOVE 'E012' TO WS-CODIGO-ERROR                                 
003720           MOVE 'MAXIMO MENOR QUE CIERRE' TO WS-DESCRIP-ERROR             
003730           SET WS-REGISTRO-RECHAZADO TO TRUE                              
003740        WHEN KLN-PRECIO-MIN > KLN-PRECIO-APER                             
003750           MOVE 'E013' TO WS-CODIGO-ERROR                                 
003760           MOVE 'MINIMO MAYOR QUE APERTURA' TO WS-DESCRIP-ERROR           
003770           SET WS-REGISTRO-RECHAZADO TO TRUE                              
003780        WHEN KLN-PRECIO-MIN > KLN-PRECIO-CIERRE                           
003790           MOVE 'E014' TO WS-CODIGO-ERROR                                 
003800           MOVE 'MINIMO MAYOR QUE CIERRE' TO WS-DESCRIP-ERROR             
003810           SET WS-REGISTRO-RECHAZADO TO TRUE                              
003820        WHEN OTHER                                                        
003830           CONTINUE                                                       
003840     END-EVALUATE.                                                        
003850                                                                          
003860 2200-VALID-RELAC-F. EXIT.                                                
003870                                                                          
003880*---- E020 - FORMATO DEL CODIGO DE ACCION ------------------------        
003890 2300-VALID-CODIGO-I.                                                     
003900                                                                          
003910     MOVE KLN-COD-ACCION TO WS-COD-ACCION-AUX                             
003920                                                                          
003930     IF WS-COD-NUMERICO IS NOT NUMERIC                                    
003940        OR WS-COD-PUNTO IS NOT EQUAL '.'                                  
003950        OR (WS-COD-PLAZA IS NOT EQUAL 'SH' AND                            
003960            WS-COD-PLAZA IS NOT EQUAL 'SZ')                               
003970     THEN                                                                 
003980        MOVE 'E020' TO WS-CODIGO-ERROR                                    
003990        MOVE 'CODIGO DE ACCION CON FORMATO INVALIDO' TO                   
004000                                                  WS-DESCRIP-ERROR        
004010        SET WS-REGISTRO-RECHAZADO TO TRUE                                 
004020     END-IF.                                                              
004030                                                                          
004040 2300-VALID-CODIGO-F. EXIT.                                               
004050                                                                          
004060*---- E021 - RANGO DE FECHAS Y FECHA FUTURA ----------------------        
004070 2400-VALID-FECHA-I.                                                      
004080                                                                          
004090     MOVE PRM-FECHA-INICIO TO WS-DTR-FEC-INICIO                           
004100     MOVE PRM-FECHA-FIN    TO WS-DTR-FEC-FIN                              
004110     MOVE KLN-FECHA        TO WS-DTR-FEC-COTIZ                            
004120     MOVE WS-FECHA-HOY     TO WS-DTR-FEC-HOY                              
004130     MOVE ZERO             TO WS-DTR-RETORNO                              
004140                                                                          
004150     CALL 'DTRNGCHK' USING WS-COMUNIC-DTRNG                               
004160                                                                          
004170     IF WS-DTR-RETORNO IS NOT EQUAL ZERO THEN                             
004180        MOVE 'E021' TO WS-CODIGO-ERROR                                    
004190        MOVE 'RANGO DE FECHAS INVALIDO O FECHA FUTURA' TO                 
004200                                                  WS-DESCRIP-ERROR        
004210        SET WS-REGISTRO-RECHAZADO TO TRUE                                 
004220     END-IF.                                                              
004230                                                                          
004240 2400-VALID-FECHA-F. EXIT.                                                
004250                                                                          
004260*----------------------------------------------------------------         
004270 2500-LEER-ENTRADA-I.                                                     
004280                                                                          
004290     READ ENTRADA-KLN INTO KLNREC                                         
004300        AT END                                                            
004310           SET WS-FIN-LECTURA TO TRUE                                     
004320        NOT AT END                                                        
004330           ADD 1 TO WS-LEIDOS-CANT                                        
004340     END-READ.                                                            
004350                                                                          
004360 2500-LEER-ENTRADA-F. EXIT.                                               
004370                                                                          
004380*---- ARMA LA IMAGEN DEL REGISTRO RECHAZADO PARA EL ARCHIVO ERROR         
004390 2900-ESCRIBIR-ERROR-I.                                                   
004400                                                                          
004410     MOVE SPACES TO WS-IMAGEN-ERROR                                       
004420     STRING KLN-COD-ACCION   DELIMITED BY SIZE                            
004430            ' '              DELIMITED BY SIZE                            
004440            KLN-FECHA        DELIMITED BY SIZE                            
004450            ' O='            DELIMITED BY SIZE                            
004460            KLN-PRECIO-APER  DELIMITED BY SIZE                            
004470            ' H='            DELIMITED BY SIZE                            
004480            KLN-PRECIO-MAX   DELIMITED BY SIZE                            
004490            ' L='            DELIMITED BY SIZE                            
004500            KLN-PRECIO-MIN   DELIMITED BY SIZE                            
004510            ' C='            DELIMITED BY SIZE                            
004520            KLN-PRECIO-CIERRE DELIMITED BY SIZE                           
004530            ' V='            DELIMITED BY SIZE                            
004540            KLN-VOLUMEN      DELIMITED BY SIZE                            
004550       INTO WS-IMAGEN-ERROR                                               
004560                                                                          
004570     MOVE KLN-FECHA          TO ERR-FECHA                                 
004580     MOVE WS-CODIGO-ERROR    TO ERR-CODIGO                                
004590     MOVE WS-DESCRIP-ERROR   TO ERR-DESCRIP                               
004600     MOVE WS-IMAGEN-ERROR    TO ERR-IMAGEN                                
004610                                                                          
004620     WRITE REG-ERROR FROM ERRREC.                                         
004630                                                                          
004640 2900-ESCRIBIR-ERROR-F. EXIT.                                             
004650                                                                          
004660*----------------------------------------------------------------         
004670 9999-FINAL-I.                                                            
004680                                                                          
004690     IF WS-TODO-ABIERTO THEN                                              
004700        MOVE WS-LEIDOS-CANT     TO CTL-LEIDOS                             
004710        MOVE WS-ACEPTADOS-CANT  TO CTL-ACEPTADOS                          
004720        MOVE WS-RECHAZADOS-CANT TO CTL-RECHAZADOS                         
004730        WRITE REG-CTLTOT FROM CTLREC                                      
004740        CLOSE ENTRADA-KLN                                                 
004750        CLOSE VALIDO-KLN                                                  
004760        CLOSE SALIDA-ERR                                                  
004770        CLOSE CTLTOT-SAL                                                  
004780     END-IF                                                               
004790                                                                          
004800     MOVE WS-LEIDOS-CANT     TO WS-LEIDOS-PRINT                           
004810     MOVE WS-ACEPTADOS-CANT  TO WS-ACEPTADOS-PRINT                        
004820     MOVE WS-RECHAZADOS-CANT TO WS-RECHAZADOS-PRINT                       
004830                                                                          
004840     DISPLAY '==================================================='        
004850     DISPLAY 'KLNVALID - CONTROL DE TOTALES DEL VALIDADOR K-LINE'         
004860     DISPLAY '  REGISTROS LEIDOS      : ' WS-LEIDOS-PRINT                 
004870     DISPLAY '  REGISTROS ACEPTADOS   : ' WS-ACEPTADOS-PRINT              
004880     DISPLAY '  REGISTROS RECHAZADOS  : ' WS-RECHAZADOS-PRINT             
004890     DISPLAY '==================================================='        
004900                                                                          
004910 9999-FINAL-F. EXIT.                                                      
