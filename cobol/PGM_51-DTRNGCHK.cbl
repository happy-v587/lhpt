000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    DTRNGCHK.                                                 
000120 AUTHOR.        M. FERRARI.                                               
000130 INSTALLATION.  AUSTRAL VALORES S.A. - MESA DE RENTA VARIABLE.            
000140 DATE-WRITTEN.  06/18/1991.                                               
000150 DATE-COMPILED.                                                           
000160 SECURITY.      CONFIDENCIAL - USO INTERNO.                               
000170*****************************************************************         
000180**                                                                        
000190**    HISTORIAL DE MODIFICACIONES                                         
000200**    ============================                                        
000210**                                                                        
000220**    910618 MFERRARI  CR-0119  ALTA DEL PROGRAMA. RUTINA LLAMADA         
000230**                               POR KLNVALID PARA VALIDAR QUE LA         
000240**                               FECHA DE COTIZACION CAIGA DENTRO         
000250**                               DEL RANGO SOLICITADO Y NO SEA            
000260**                               POSTERIOR A LA FECHA DE HOY.             
000270**    960311 SPAZ      CR-0389  SE AGREGA EL CONTROL DE RANGO             
000280**                               (ANTES SOLO CONTROLABA FUTURO).          
000290**    990212 DECHART   CR-0455  SIN CAMBIOS FUNCIONALES - LA              
000300**                               VENTANA DE SIGLO SE RESOLVIO EN          
000310**                               EL PROGRAMA LLAMADOR (KLNVALID).         
000320**    030818 LABOY     CR-0540  SE AGREGA EL CONTROL DE INICIO            
000330**                               MAYOR QUE FIN EN LA TARJETA.             
000340**                                                                        
000350*****************************************************************         
000360 ENVIRONMENT DIVISION.                                                    
000370 INPUT-OUTPUT SECTION.                                                    
000380 FILE-CONTROL.                                                            
000390                                                                          
000400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
000410 DATA DIVISION.                                                           
000420 FILE SECTION.                                                            
000430                                                                          
000440 WORKING-STORAGE SECTION.                                                 
000450*=======================*                                                 
000460 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.          
000470                                                                          
000480 01  WS-RECIBIDO.                                                         
000490     03  WS-RECI-FEC-INICIO  PIC 9(08)   VALUE ZEROS.                     
000500     03  WS-RECI-FEC-FIN     PIC 9(08)   VALUE ZEROS.                     
000510     03  WS-RECI-FEC-COTIZ   PIC 9(08)   VALUE ZEROS.                     
000520     03  WS-RECI-FEC-HOY     PIC 9(08)   VALUE ZEROS.                     
000530     03  FILLER              PIC X(10)   VALUE SPACES.                    
000540                                                                          
000550*    VISTAS PARA LA TRAZA DE RETORNO AL FINAL DEL SUBPROGRAMA.            
000560 01  WS-RECI-COTIZ-DESC REDEFINES WS-RECIBIDO.                            
000570     03  FILLER              PIC X(24).                                   
000580     03  WS-COT-AAAA         PIC 9(04).                                   
000590     03  WS-COT-MM           PIC 99.                                      
000600     03  WS-COT-DD           PIC 99.                                      
000610     03  FILLER              PIC X(10).                                   
000620                                                                          
000630 01  WS-RECI-INICIO-DESC REDEFINES WS-RECIBIDO.                           
000640     03  WS-INI-AAAA         PIC 9(04).                                   
000650     03  WS-INI-MM           PIC 99.                                      
000660     03  WS-INI-DD           PIC 99.                                      
000670     03  FILLER              PIC X(18).                                   
000680                                                                          
000690 01  WS-RECI-FIN-DESC REDEFINES WS-RECIBIDO.                              
000700     03  FILLER              PIC X(08).                                   
000710     03  WS-FIN-AAAA         PIC 9(04).                                   
000720     03  WS-FIN-MM           PIC 99.                                      
000730     03  WS-FIN-DD           PIC 99.                                      
000740     03  FILLER              PIC X(18).                                   
000750                                                                          
000760 77  WS-RESULTADO          PIC S9(04) USAGE COMP VALUE ZERO.              
000770                                                                          
000780 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.                 
000790                                                                          
000800*----------------------------------------------------------------         
000810 LINKAGE SECTION.                                                         
000820*================*                                                        
000830 01  LK-COMUNICACION.                                                     
000840     03  LK-FECHA-INICIO     PIC 9(08).                                   
000850     03  LK-FECHA-FIN        PIC 9(08).                                   
000860     03  LK-FECHA-COTIZ      PIC 9(08).                                   
000870     03  LK-FECHA-HOY        PIC 9(08).                                   
000880     03  LK-RETORNO          PIC S9(04) USAGE COMP.                       
000890     03  FILLER              PIC X(10).                                   
000900                                                                          
000910*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
000920 PROCEDURE DIVISION USING LK-COMUNICACION.                                
000930                                                                          
000940 MAIN-PROGRAM.                                                            
000950                                                                          
000960     PERFORM 1000-INICIO THRU 1000-INICIO-F                               
000970                                                                          
000980     IF WS-RESULTADO = ZEROS THEN                                         
000990        PERFORM 2000-PROCESO THRU 2000-PROCESO-F                          
001000     END-IF                                                               
001010                                                                          
001020     PERFORM 9999-FINAL THRU 9999-FINAL-F.                                
001030                                                                          
001040 MAIN-PROGRAM-F. GOBACK.                                                  
001050                                                                          
001060*---- CUERPO INICIO - RECIBE EL AREA DE COMUNICACION -------------        
001070 1000-INICIO.                                                             
001080                                                                          
001090     MOVE ZEROS                TO WS-RESULTADO                            
001100     MOVE LK-FECHA-INICIO      TO WS-RECI-FEC-INICIO                      
001110     MOVE LK-FECHA-FIN         TO WS-RECI-FEC-FIN                         
001120     MOVE LK-FECHA-COTIZ       TO WS-RECI-FEC-COTIZ                       
001130     MOVE LK-FECHA-HOY         TO WS-RECI-FEC-HOY                         
001140                                                                          
001150     PERFORM 1100-VALIDAR-AREA THRU 1100-VALIDAR-AREA-F.                  
001160                                                                          
001170 1000-INICIO-F. EXIT.                                                     
001180                                                                          
001190*---- CR-0540 - EL INICIO DE LA TARJETA NO PUEDE SER MAYOR AL FIN         
001200 1100-VALIDAR-AREA.                                                       
001210                                                                          
001220     IF WS-RECI-FEC-INICIO > WS-RECI-FEC-FIN THEN                         
001230        MOVE 10 TO WS-RESULTADO                                           
001240     END-IF.                                                              
001250                                                                          
001260 1100-VALIDAR-AREA-F. EXIT.                                               
001270                                                                          
001280*---- CUERPO PRINCIPAL - RANGO Y FECHA FUTURA --------------------        
001290 2000-PROCESO.                                                            
001300                                                                          
001310     EVALUATE TRUE                                                        
001320        WHEN WS-RECI-FEC-COTIZ < WS-RECI-FEC-INICIO                       
001330           MOVE 20 TO WS-RESULTADO                                        
001340        WHEN WS-RECI-FEC-COTIZ > WS-RECI-FEC-FIN                          
001350           MOVE 21 TO WS-RESULTADO                                        
001360        WHEN WS-RECI-FEC-COTIZ > WS-RECI-FEC-HOY                          
001370           MOVE 30 TO WS-RESULTADO                                        
001380        WHEN OTHER                                                        
001390           MOVE ZEROS TO WS-RESULTADO                                     
001400     END-EVALUATE.                                                        
001410                                                                          
001420 2000-PROCESO-F. EXIT.                                                    
001430                                                                          
001440*---- CUERPO FINAL - DEVUELVE EL CODIGO DE RETORNO ---------------        
001450 9999-FINAL.                                                              
001460                                                                          
001470     MOVE WS-RESULTADO TO LK-RETORNO                                      
001480                                                                          
001490     DISPLAY '***DTRNGCHK - CODIGO DE RETORNO ES ****** '                 
001500                               LK-RETORNO                                 
001510     DISPLAY '   RANGO ' WS-INI-AAAA '-' WS-INI-MM '-'                    
001520             WS-INI-DD ' A ' WS-FIN-AAAA '-' WS-FIN-MM                    
001530             '-' WS-FIN-DD                                                
001540     DISPLAY '   COTIZ ' WS-COT-AAAA '-' WS-COT-MM '-'                    
001550             WS-COT-DD.                                                   
001560                                                                          
001570 9999-FINAL-F. EXIT.                                                      
