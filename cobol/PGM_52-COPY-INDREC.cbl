000100*****************************************************************         
000110**    COPY INDREC  -  LAYOUT REGISTRO DETALLE DE INDICADORES     *        
000120**    UN REGISTRO POR DIA DE COTIZACION VALIDO                   *        
000130**    LARGO REGISTRO = 250 BYTES                                 *        
000140*****************************************************************         
000150 01  INDREC.                                                              
000160     03  IND-FECHA            PIC 9(08).                                  
000170     03  IND-PRECIO-CIERRE    PIC 9(08)V99   USAGE COMP-3.                
000180**    MEDIAS MOVILES SIMPLES (EN BLANCO/CERO ANTES DEL MINIMO)            
000190     03  IND-MA5              PIC 9(08)V9(4) USAGE COMP-3.                
000200     03  IND-MA10             PIC 9(08)V9(4) USAGE COMP-3.                
000210     03  IND-MA20             PIC 9(08)V9(4) USAGE COMP-3.                
000220**    MEDIAS MOVILES EXPONENCIALES                                        
000230     03  IND-EMA12            PIC 9(08)V9(4) USAGE COMP-3.                
000240     03  IND-EMA26            PIC 9(08)V9(4) USAGE COMP-3.                
000250**    MACD (DIF / DEA / HISTOGRAMA) - CON SIGNO                           
000260     03  IND-DIF              PIC S9(06)V9(4) USAGE COMP-3.               
000270     03  IND-DEA              PIC S9(06)V9(4) USAGE COMP-3.               
000280     03  IND-MACD-HIST        PIC S9(06)V9(4) USAGE COMP-3.               
000290**    INDICE DE FUERZA RELATIVA (0-100)                                   
000300     03  IND-RSI14            PIC 9(03)V9(4) USAGE COMP-3.                
000310**    BANDAS DE BOLLINGER                                                 
000320     03  IND-BOLL-SUP         PIC 9(08)V9(4) USAGE COMP-3.                
000330     03  IND-BOLL-MED         PIC 9(08)V9(4) USAGE COMP-3.                
000340     03  IND-BOLL-INF         PIC 9(08)V9(4) USAGE COMP-3.                
000350**    ESTOCASTICO KDJ - J PUEDE SUPERAR EL RANGO 0-100                    
000360     03  IND-KDJ-K            PIC S9(04)V9(4) USAGE COMP-3.               
000370     03  IND-KDJ-D            PIC S9(04)V9(4) USAGE COMP-3.               
000380     03  IND-KDJ-J            PIC S9(04)V9(4) USAGE COMP-3.               
000390**    CANAL DE COMMODITIES (CCI)                                          
000400     03  IND-CCI14            PIC S9(06)V9(4) USAGE COMP-3.               
000410**    RANGO PROMEDIO VERDADERO (ATR)                                      
000420     03  IND-ATR14            PIC 9(08)V9(4) USAGE COMP-3.                
000430**    VOLUMEN EN BALANCE (OBV) - ACUMULADO CON SIGNO                      
000440     03  IND-OBV              PIC S9(14)     USAGE COMP-3.                
000450**    WILLIAMS %R (-100 .. 0)                                             
000460     03  IND-WR14             PIC S9(04)V9(4) USAGE COMP-3.               
000470**    MOVIMIENTO DIRECCIONAL (PDI / MDI / ADX)                            
000480     03  IND-PDI              PIC 9(03)V9(4) USAGE COMP-3.                
000490     03  IND-MDI              PIC 9(03)V9(4) USAGE COMP-3.                
000500     03  IND-ADX              PIC 9(03)V9(4) USAGE COMP-3.                
000510**    PRECIO PROMEDIO PONDERADO POR VOLUMEN ACUMULADO (VWAP)              
000520     03  IND-VWAP             PIC 9(08)V9(4) USAGE COMP-3.                
000530**    RESERVADO PARA FUTUROS INDICADORES (DISENO ORIGINAL DEL LOTE        
000540     03  FILLER               PIC X(98).                                  
