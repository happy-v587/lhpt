000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    INDCALC1.                                                 
000120 AUTHOR.        R. QUIROGA.                                               
000130 INSTALLATION.  AUSTRAL VALORES S.A. - MESA DE RENTA VARIABLE.            
000140 DATE-WRITTEN.  09/03/1992.                                               
000150 DATE-COMPILED.                                                           
000160 SECURITY.      CONFIDENCIAL - USO INTERNO.                               
000170*****************************************************************         
000180**                                                                        
000190**    HISTORIAL DE MODIFICACIONES                                         
000200**    ============================                                        
000210**                                                                        
000220**    920903 RQUIROGA  CR-0151  ALTA DEL PROGRAMA. CALCULA LAS            
000230**                               MEDIAS MOVILES (5/10/20) SOBRE           
000240**                               LA SERIE VALIDADA DE K-LINE.             
000250**    930104 RQUIROGA  CR-0162  SE AGREGAN LAS MEDIAS EXPONENC.           
000260**                               (EMA12/EMA26) Y EL MACD.                 
000270**    940512 RQUIROGA  CR-0201  SE AGREGA EL RSI(14) Y EL ATR(14).        
000280**    951030 SPAZ      CR-0340  SE AGREGAN LAS BANDAS DE BOLLINGER        
000290**                               (RUTINA DE RAIZ CUADRADA POR EL          
000300**                               METODO DE NEWTON, PARRAFO 8000)          
000310**    960822 SPAZ      CR-0396  SE AGREGA EL ESTOCASTICO KDJ Y EL         
000320**                               CANAL DE COMMODITIES (CCI).              
000330**    970415 SPAZ      INC-0398  CORRIGE EL SEMBRADO DE LA EMA DE         
000340**                               LA SENAL MACD (DEA) QUE ARRANCABA        
000350**                               EN CERO EN VEZ DEL PRIMER DIF            
000360**    990212 DECHART   CR-0455  REVISION Y2K - SIN CAMBIOS, LAS           
000370**                               FECHAS DE COTIZACION YA VIENEN EN        
000380**                               AAAAMMDD DESDE EL VALIDADOR.             
000390**    010604 DECHART   CR-0480  SE AGREGA OBV, WILLIAMS %R Y EL           
000400**                               MOVIMIENTO DIRECCIONAL (DMI/ADX).        
000410**    050921 LABOY     CR-0522  SE AGREGA EL VWAP ACUMULADO.              
000420**    120305 MSOSA     CR-0601  PASAJE A TARJETA DE PARAMETROS CON        
000430**                               CODIGO DE ACCION UNICO/CORRIDA.          
000440**    190227 PALVAREZ  INC-0655  EL LOTE ABORTA SI LA SERIE NO            
000450**                               ALCANZA EL MINIMO DE DIAS PARA           
000460**                               LA MEDIA MOVIL DE 20 O EL MACD.          
000470**                                                                        
000480*****************************************************************         
000490 ENVIRONMENT DIVISION.                                                    
000500 INPUT-OUTPUT SECTION.                                                    
000510 FILE-CONTROL.                                                            
000520                                                                          
000530     SELECT TARJETA-PARM ASSIGN DDPARM                                    
000540     FILE STATUS IS FS-PARM.                                              
000550                                                                          
000560     SELECT VALIDO-KLN   ASSIGN DDVALID                                   
000570     FILE STATUS IS FS-VALIDO.                                            
000580                                                                          
000590     SELECT SALIDA-IND   ASSIGN DDINDIC                                   
000600     FILE STATUS IS FS-INDIC.                                             
000610                                                                          
000620*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
000630 DATA DIVISION.                                                           
000640 FILE SECTION.                                                            
000650                                                                          
000660 FD  TARJETA-PARM                                                         
000670     BLOCK CONTAINS 0 RECORDS                                             
000680     RECORDING MODE IS F.                                                 
000690 01  REG-PARM            PIC X(80).                                       
000700                                                                          
000710 FD  VALIDO-KLN                                                           
000720     BLOCK CONTAINS 0 RECORDS                                             
000730     RECORDING MODE IS F.                                                 
000740 01  REG-VALIDO          PIC X(80).                                       
000750                                                                          
000760 FD  SALIDA-IND                                                           
000770     BLOCK CONTAINS 0 RECORDS                                             
000780     RECORDING MODE IS F.                                                 
000790 01  REG-INDIC           PIC X(250).                                      
000800                                                                          
000810 WORKING-STORAGE SECTION.                                                 
000820*=======================*                                                 
000830*----------- STATUS DE ARCHIVOS ---------------------------------         
000840 77  FS-PARM                 PIC XX      VALUE SPACES.                    
000850 77  FS-VALIDO               PIC XX      VALUE SPACES.                    
000860 77  FS-INDIC                PIC XX      VALUE SPACES.                    
000870                                                                          
000880 77  WS-STATUS-FIN           PIC X       VALUE 'N'.                       
000890     88  WS-FIN-LECTURA                  VALUE 'Y'.                       
000900     88  WS-NO-FIN-LECTURA               VALUE 'N'.                       
000910                                                                          
000920*----------- TARJETA DE PARAMETROS Y LAYOUT K-LINE ---------------        
000930-    COPY PARMCD.                                                         
000940-    COPY KLNREC.                                                         
000950                                                                          
000960*----------- LAYOUT DEL REGISTRO DE INDICADORES ------------------        
000970-    COPY INDREC.                                                         
000980                                                                          
000990*----------- AREA DE EDICION DE FECHAS PARA TRAZA ----------------        
001000 01  WS-FECHA-EDICION        PIC 9(08)   VALUE ZEROS.                     
001010 01  WS-FECHA-EDICION-DESC REDEFINES WS-FECHA-EDICION.                    
001020     03  WS-EDI-AAAA         PIC 9(04).                                   
001030     03  WS-EDI-MM           PIC 99.                                      
001040     03  WS-EDI-DD           PIC 99.                                      
001050                                                                          
001060 *----------- VISTA DEL CODIGO DE ACCION PARA LA TRAZA ----------         
001070 01  WS-COD-ACCION-AUX       PIC X(09)   VALUE SPACES.                    
001080 01  WS-COD-ACCION-VISTA REDEFINES WS-COD-ACCION-AUX.                     
001090     03  WS-COD-BOLSA        PIC X(02).                                   
001100     03  FILLER              PIC X(01).                                   
001110     03  WS-COD-TICKER       PIC X(06).                                   
001120                                                                          
001130 *----------- TABLA EN MEMORIA DE LA SERIE VALIDADA --------------        
001140*    LIMITE DE 1000 DIAS POR CORRIDA (VER CR-0151)                        
001150 01  WS-TABLA-DIAS.                                                       
001160     03  WS-DIA OCCURS 1000 TIMES.                                        
001170         05  WS-D-FECHA          PIC 9(08).                               
001180         05  WS-D-CIERRE         PIC S9(08)V9(4) COMP-3.                  
001190         05  WS-D-MAXIMO         PIC S9(08)V9(4) COMP-3.                  
001200         05  WS-D-MINIMO         PIC S9(08)V9(4) COMP-3.                  
001210         05  WS-D-VOLUMEN        PIC S9(12)      COMP-3.                  
001220                                                                          
001230 01  WS-DIA-VISTA-FECHA REDEFINES WS-TABLA-DIAS.                          
001240     03  WS-DV OCCURS 1000 TIMES.                                         
001250         05  WS-DV-AAAA          PIC 9(04).                               
001260         05  WS-DV-MM            PIC 99.                                  
001270         05  WS-DV-DD            PIC 99.                                  
001280         05  FILLER              PIC X(18).                               
001290                                                                          
001300 77  WS-DIAS-CANT             PIC 9(04) COMP VALUE ZERO.                  
001310 77  WS-IX                    PIC 9(04) COMP VALUE ZERO.                  
001320 77  WS-JX                    PIC 9(04) COMP VALUE ZERO.                  
001330 77  WS-DESDE                 PIC 9(04) COMP VALUE ZERO.                  
001340                                                                          
001350*----------- ACUMULADORES RECURSIVOS (SE ARRASTRAN DIA A DIA) ----        
001360 77  WS-ACU-EMA12             PIC S9(08)V9(4) COMP-3 VALUE ZERO.          
001370 77  WS-ACU-EMA26             PIC S9(08)V9(4) COMP-3 VALUE ZERO.          
001380 77  WS-ACU-DIF               PIC S9(06)V9(4) COMP-3 VALUE ZERO.          
001390 77  WS-ACU-DEA               PIC S9(06)V9(4) COMP-3 VALUE ZERO.          
001400 77  WS-ACU-AVG-GAIN          PIC S9(08)V9(4) COMP-3 VALUE ZERO.          
001410 77  WS-ACU-AVG-LOSS          PIC S9(08)V9(4) COMP-3 VALUE ZERO.          
001420 77  WS-ACU-ATR               PIC S9(08)V9(4) COMP-3 VALUE ZERO.          
001430 77  WS-ACU-OBV               PIC S9(14)      COMP-3 VALUE ZERO.          
001440 77  WS-ACU-K                 PIC S9(04)V9(4) COMP-3 VALUE ZERO.          
001450 77  WS-ACU-D                 PIC S9(04)V9(4) COMP-3 VALUE ZERO.          
001460 77  WS-ACU-PDI-SM            PIC S9(08)V9(4) COMP-3 VALUE ZERO.          
001470 77  WS-ACU-MDI-SM            PIC S9(08)V9(4) COMP-3 VALUE ZERO.          
001480 77  WS-ACU-ADX               PIC S9(06)V9(4) COMP-3 VALUE ZERO.          
001490 77  WS-ACU-CUM-TPV           PIC S9(18)V9(4) COMP-3 VALUE ZERO.          
001500 77  WS-ACU-CUM-VOL           PIC S9(14)      COMP-3 VALUE ZERO.          
001510                                                                          
001520*----------- VARIABLES DE TRABAJO DEL DIA ACTUAL -----------------        
001530 77  WS-MA5                   PIC S9(08)V9(4) COMP-3 VALUE ZERO.          
001540 77  WS-MA10                  PIC S9(08)V9(4) COMP-3 VALUE ZERO.          
001550 77  WS-MA20                  PIC S9(08)V9(4) COMP-3 VALUE ZERO.          
001560 77  WS-SUMA-CIERRES          PIC S9(10)V9(4) COMP-3 VALUE ZERO.          
001570 77  WS-RSI14                 PIC 9(03)V9(4)  COMP-3 VALUE ZERO.          
001580 77  WS-RS                    PIC S9(08)V9(4) COMP-3 VALUE ZERO.          
001590 77  WS-DELTA                 PIC S9(08)V9(4) COMP-3 VALUE ZERO.          
001600 77  WS-GANANCIA              PIC S9(08)V9(4) COMP-3 VALUE ZERO.          
001610 77  WS-PERDIDA               PIC S9(08)V9(4) COMP-3 VALUE ZERO.          
001620 77  WS-SD                    PIC S9(08)V9(4) COMP-3 VALUE ZERO.          
001630 77  WS-VARIANZA              PIC S9(10)V9(4) COMP-3 VALUE ZERO.          
001640 77  WS-BOLL-SUP              PIC S9(08)V9(4) COMP-3 VALUE ZERO.          
001650 77  WS-BOLL-MED              PIC S9(08)V9(4) COMP-3 VALUE ZERO.          
001660 77  WS-BOLL-INF              PIC S9(08)V9(4) COMP-3 VALUE ZERO.          
001670 77  WS-MAX-9                 PIC S9(08)V9(4) COMP-3 VALUE ZERO.          
001680 77  WS-MIN-9                 PIC S9(08)V9(4) COMP-3 VALUE ZERO.          
001690 77  WS-RSV                   PIC S9(06)V9(4) COMP-3 VALUE ZERO.          
001700 77  WS-KDJ-J                 PIC S9(04)V9(4) COMP-3 VALUE ZERO.          
001710 77  WS-TP                    PIC S9(08)V9(4) COMP-3 VALUE ZERO.          
001720 77  WS-SUMA-TP               PIC S9(10)V9(4) COMP-3 VALUE ZERO.          
001730 77  WS-MEDIA-TP              PIC S9(08)V9(4) COMP-3 VALUE ZERO.          
001740 77  WS-SUMA-DESV             PIC S9(10)V9(4) COMP-3 VALUE ZERO.          
001750 77  WS-DESV-MEDIA            PIC S9(08)V9(4) COMP-3 VALUE ZERO.          
001760 77  WS-CCI14                 PIC S9(06)V9(4) COMP-3 VALUE ZERO.          
001770 77  WS-TR                    PIC S9(08)V9(4) COMP-3 VALUE ZERO.          
001780 77  WS-WR14                  PIC S9(04)V9(4) COMP-3 VALUE ZERO.          
001790 77  WS-ATR14                 PIC S9(08)V9(4) COMP-3 VALUE ZERO.          
001800 77  WS-MAX-14                PIC S9(08)V9(4) COMP-3 VALUE ZERO.          
001810 77  WS-MIN-14                PIC S9(08)V9(4) COMP-3 VALUE ZERO.          
001820 77  WS-HD                    PIC S9(08)V9(4) COMP-3 VALUE ZERO.          
001830 77  WS-LD                    PIC S9(08)V9(4) COMP-3 VALUE ZERO.          
001840 77  WS-DM-MAS                PIC S9(08)V9(4) COMP-3 VALUE ZERO.          
001850 77  WS-DM-MENOS              PIC S9(08)V9(4) COMP-3 VALUE ZERO.          
001860 77  WS-PDI                   PIC S9(08)V9(4) COMP-3 VALUE ZERO.          
001870 77  WS-MDI                   PIC S9(08)V9(4) COMP-3 VALUE ZERO.          
001880 77  WS-DX                    PIC S9(08)V9(4) COMP-3 VALUE ZERO.          
001890 77  WS-VWAP                  PIC S9(08)V9(4) COMP-3 VALUE ZERO.          
001900                                                                          
001910*----------- RUTINA DE RAIZ CUADRADA (METODO DE NEWTON) ----------        
001920 77  WS-RAIZ-X                PIC S9(10)V9(4) COMP-3 VALUE ZERO.          
001930 77  WS-RAIZ-R                PIC S9(10)V9(4) COMP-3 VALUE ZERO.          
001940 77  WS-RAIZ-ANT              PIC S9(10)V9(4) COMP-3 VALUE ZERO.          
001950                                                                          
001960 77  WS-IND-CANT              PIC 9(05) COMP VALUE ZERO.                  
001970 77  WS-IND-CANT-PRINT        PIC ZZ,ZZ9.                                 
001980                                                                          
001990*----------- AREA DE TRABAJO PARA VALOR ABSOLUTO -----------------        
002000 77  WS-ABS-TEMP              PIC S9(10)V9(4) COMP-3 VALUE ZERO.          
002010                                                                          
002020*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
002030 PROCEDURE DIVISION.                                                      
002040                                                                          
002050 MAIN-PROGRAM-I.                                                          
002060*    SECUENCIA DEL LOTE: ABRE ARCHIVOS Y CARGA LA SERIE VALIDADA,         
002070*    RECORRE CADA DIA CALCULANDO LOS INDICADORES Y LOS GRABA, Y           
002080*    POR ULTIMO CIERRA ARCHIVOS E IMPRIME EL CONTROL DE TOTALES.          
002090                                                                          
002100     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F                            
002110     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F                           
002120                                 VARYING WS-IX FROM 1 BY 1                
002130                                 UNTIL WS-IX > WS-DIAS-CANT               
002140     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.                            
002150                                                                          
002160 MAIN-PROGRAM-F. GOBACK.                                                  
002170                                                                          
002180*----------------------------------------------------------------         
002190 1000-INICIO-I.                                                           
002200                                                                          
002210*LEE LA TARJETA DE PARAMETROS DE LA CORRIDA (ACCION Y FECHA).             
002220     OPEN INPUT TARJETA-PARM                                              
002230     IF FS-PARM IS NOT EQUAL '00' THEN                                    
002240        DISPLAY '* ERROR EN OPEN TARJETA-PARM = ' FS-PARM                 
002250        MOVE 9999 TO RETURN-CODE                                          
002260        STOP RUN                                                          
002270     END-IF                                                               
002280     READ TARJETA-PARM INTO PARMCD                                        
002290        AT END                                                            
002300           DISPLAY '* TARJETA DE PARAMETROS VACIA'                        
002310           MOVE 9999 TO RETURN-CODE                                       
002320           STOP RUN                                                       
002330     END-READ                                                             
002340     CLOSE TARJETA-PARM                                                   
002350                                                                          
002360*ARMA FECHA Y CODIGO DE ACCION SOLO PARA LA TRAZA DE DISPLAY.             
002370     MOVE PRM-FECHA-INICIO TO WS-FECHA-EDICION                            
002380     MOVE PRM-COD-ACCION   TO WS-COD-ACCION-AUX                           
002390     DISPLAY '* INDCALC1 - STOCK ' WS-COD-BOLSA '-' WS-COD-TICKER         
002400             ' DESDE ' WS-EDI-AAAA '-' WS-EDI-MM '-' WS-EDI-DD            
002410                                                                          
002420*LA ENTRADA ES LA SALIDA YA VALIDADA POR KLNVALID (CR-0151).              
002430     OPEN INPUT VALIDO-KLN                                                
002440     IF FS-VALIDO IS NOT EQUAL '00' THEN                                  
002450        DISPLAY '* ERROR EN OPEN VALIDO-KLN = ' FS-VALIDO                 
002460        MOVE 9999 TO RETURN-CODE                                          
002470        STOP RUN                                                          
002480     END-IF                                                               
002490                                                                          
002500     OPEN OUTPUT SALIDA-IND                                               
002510     IF FS-INDIC IS NOT EQUAL '00' THEN                                   
002520        DISPLAY '* ERROR EN OPEN SALIDA-IND = ' FS-INDIC                  
002530        MOVE 9999 TO RETURN-CODE                                          
002540        STOP RUN                                                          
002550     END-IF                                                               
002560                                                                          
002570*CARGA TODA LA SERIE EN MEMORIA ANTES DE CALCULAR, PORQUE VARIOS          
002580*INDICADORES (MA20, BOLLINGER, ATR) MIRAN RUEDAS HACIA ATRAS.             
002590     PERFORM 1500-CARGAR-TABLA-I THRU 1500-CARGAR-TABLA-F                 
002600     CLOSE VALIDO-KLN                                                     
002610                                                                          
002620*INC-0655 - VALIDA QUE LA SERIE ALCANCE PARA LOS INDICADORES MAS          
002630*LARGOS ANTES DE EMPEZAR A RECORRER LA TABLA DIA POR DIA.                 
002640     PERFORM 1600-VALIDAR-LONGITUD-I THRU 1600-VALIDAR-LONGITUD-F.        
002650                                                                          
002660 1000-INICIO-F. EXIT.                                                     
002670                                                                          
002680*---- CARGA LA SERIE VALIDADA EN LA TABLA EN MEMORIA -------------        
002690 1500-CARGAR-TABLA-I.                                                     
002700                                                                          
002710*BARRE VALIDO-KLN HASTA FIN DE ARCHIVO, UN DIA POR REGISTRO.              
002720     SET WS-NO-FIN-LECTURA TO TRUE                                        
002730     MOVE ZERO TO WS-DIAS-CANT                                            
002740                                                                          
002750     PERFORM 1550-LEER-UN-DIA-I THRU 1550-LEER-UN-DIA-F                   
002760             UNTIL WS-FIN-LECTURA.                                        
002770                                                                          
002780 1500-CARGAR-TABLA-F. EXIT.                                               
002790                                                                          
002800 1550-LEER-UN-DIA-I.                                                      
002810                                                                          
002820*COPIA LOS CAMPOS DEL DIA A LA FILA WS-DIA(WS-DIAS-CANT).                 
002830     READ VALIDO-KLN INTO KLNREC                                          
002840        AT END                                                            
002850           SET WS-FIN-LECTURA TO TRUE                                     
002860        NOT AT END                                                        
002870           ADD 1 TO WS-DIAS-CANT                                          
002880           MOVE KLN-FECHA         TO WS-D-FECHA(WS-DIAS-CANT)             
002890           MOVE KLN-PRECIO-CIERRE TO WS-D-CIERRE(WS-DIAS-CANT)            
002900           MOVE KLN-PRECIO-MAX    TO WS-D-MAXIMO(WS-DIAS-CANT)            
002910           MOVE KLN-PRECIO-MIN    TO WS-D-MINIMO(WS-DIAS-CANT)            
002920           MOVE KLN-VOLUMEN       TO WS-D-VOLUMEN(WS-DIAS-CANT)           
002930     END-READ.                                                            
002940                                                                          
002950 1550-LEER-UN-DIA-F. EXIT.                                                
002960                                                                          
002970*---- INC-0655 - ABORTA SI LA SERIE NO ALCANZA EL MINIMO ---------        
002980 1600-VALIDAR-LONGITUD-I.                                                 
002990                                                                          
003000*SIN 20 RUEDAS NO HAY MA20 NI BOLLINGER. SE ABORTA LA CORRIDA.            
003010     IF WS-DIAS-CANT < 20 THEN                                            
003020        DISPLAY '* ABORT - SERIE INSUF. PARA MA20 (MINIMO 20)'            
003030        MOVE 9998 TO RETURN-CODE                                          
003040        STOP RUN                                                          
003050     END-IF                                                               
003060                                                                          
003070*EL MACD NECESITA LA EMA26 YA ESTABILIZADA (VER CR-0162).                 
003080     IF WS-DIAS-CANT < 35 THEN                                            
003090        DISPLAY '* ABORT - SERIE INSUF. PARA MACD (MINIMO 35)'            
003100        MOVE 9998 TO RETURN-CODE                                          
003110        STOP RUN                                                          
003120     END-IF.                                                              
003130                                                                          
003140 1600-VALIDAR-LONGITUD-F. EXIT.                                           
003150                                                                          
003160*----------------------------------------------------------------         
003170 2000-PROCESO-I.                                                          
003180                                                                          
003190*CALCULA, EN ORDEN, LAS DOCE FAMILIAS DE INDICADORES TECNICOS             
003200*SOBRE EL DIA WS-IX Y GRABA AL FINAL EL REGISTRO DE SALIDA.               
003210     PERFORM 2100-CALC-MEDIAS-I    THRU 2100-CALC-MEDIAS-F                
003220     PERFORM 2200-CALC-EMA-MACD-I  THRU 2200-CALC-EMA-MACD-F              
003230     PERFORM 2300-CALC-RSI-I       THRU 2300-CALC-RSI-F                   
003240     PERFORM 2400-CALC-BOLL-I      THRU 2400-CALC-BOLL-F                  
003250     PERFORM 2500-CALC-KDJ-I       THRU 2500-CALC-KDJ-F                   
003260     PERFORM 2600-CALC-CCI-I       THRU 2600-CALC-CCI-F                   
003270     PERFORM 2700-CALC-ATR-I       THRU 2700-CALC-ATR-F                   
003280     PERFORM 2800-CALC-OBV-I       THRU 2800-CALC-OBV-F                   
003290     PERFORM 2900-CALC-WR-I        THRU 2900-CALC-WR-F                    
003300     PERFORM 3000-CALC-DMI-ADX-I   THRU 3000-CALC-DMI-ADX-F               
003310     PERFORM 3100-CALC-VWAP-I      THRU 3100-CALC-VWAP-F                  
003320     PERFORM 3200-ESCRIBIR-INDREC-I THRU 3200-ESCRIBIR-INDREC-F.          
003330                                                                          
003340 2000-PROCESO-F. EXIT.                                                    
003350                                                                          
003360*---- MEDIAS MOVILES SIMPLES 5/10/20 -----------------------------        
003370 2100-CALC-MEDIAS-I.                                                      
003380                                                                          
003390*MEDIAS SIMPLES 5/10/20. SOLO SE CALCULAN CUANDO HAY SUFICIENTE           
003400*HISTORIA HACIA ATRAS (WS-IX >= AL PERIODO DE CADA MEDIA).                
003410     MOVE ZERO TO WS-MA5 WS-MA10 WS-MA20                                  
003420                                                                          
003430     IF WS-IX >= 5 THEN                                                   
003440        MOVE ZERO TO WS-SUMA-CIERRES                                      
003450        COMPUTE WS-DESDE = WS-IX - 4                                      
003460        PERFORM 2110-SUMAR-CIERRE-I THRU 2110-SUMAR-CIERRE-F              
003470                VARYING WS-JX FROM WS-DESDE BY 1                          
003480                UNTIL WS-JX > WS-IX                                       
003490        COMPUTE WS-MA5 ROUNDED = WS-SUMA-CIERRES / 5                      
003500     END-IF                                                               
003510                                                                          
003520*MISMO ESQUEMA QUE LA MA5, CON VENTANA DE 10 RUEDAS.                      
003530     IF WS-IX >= 10 THEN                                                  
003540        MOVE ZERO TO WS-SUMA-CIERRES                                      
003550        COMPUTE WS-DESDE = WS-IX - 9                                      
003560        PERFORM 2110-SUMAR-CIERRE-I THRU 2110-SUMAR-CIERRE-F              
003570                VARYING WS-JX FROM WS-DESDE BY 1                          
003580                UNTIL WS-JX > WS-IX                                       
003590        COMPUTE WS-MA10 ROUNDED = WS-SUMA-CIERRES / 10                    
003600     END-IF                                                               
003610                                                                          
003620*MISMO ESQUEMA, CON VENTANA DE 20 RUEDAS (BASE DE BOLLINGER).             
003630     IF WS-IX >= 20 THEN                                                  
003640        MOVE ZERO TO WS-SUMA-CIERRES                                      
003650        COMPUTE WS-DESDE = WS-IX - 19                                     
003660        PERFORM 2110-SUMAR-CIERRE-I THRU 2110-SUMAR-CIERRE-F              
003670                VARYING WS-JX FROM WS-DESDE BY 1                          
003680                UNTIL WS-JX > WS-IX                                       
003690        COMPUTE WS-MA20 ROUNDED = WS-SUMA-CIERRES / 20                    
003700     END-IF.                                                              
003710                                                                          
003720 2100-CALC-MEDIAS-F. EXIT.                                                
003730                                                                          
003740 2110-SUMAR-CIERRE-I.                                                     
003750                                                                          
003760*ACUMULA LOS CIERRES DEL RANGO WS-DESDE..WS-IX PARA 2100.                 
003770     ADD WS-D-CIERRE(WS-JX) TO WS-SUMA-CIERRES.                           
003780                                                                          
003790 2110-SUMAR-CIERRE-F. EXIT.                                               
003800                                                                          
003810*---- EMA12/EMA26 Y MACD (DIF/DEA/HISTOGRAMA) --------------------        
003820 2200-CALC-EMA-MACD-I.                                                    
003830                                                                          
003840*EL PRIMER DIA SIEMBRA LAS DOS EXPONENCIALES CON EL CIERRE.               
003850     IF WS-IX = 1 THEN                                                    
003860        MOVE WS-D-CIERRE(1) TO WS-ACU-EMA12                               
003870        MOVE WS-D-CIERRE(1) TO WS-ACU-EMA26                               
003880     ELSE                                                                 
003890*        ALFA = 2 / (12+1) = 0.153846  -  2 / (26+1) = 0.074074           
003900        COMPUTE WS-ACU-EMA12 ROUNDED =                                    
003910                0.153846 * WS-D-CIERRE(WS-IX) +                           
003920                0.846154 * WS-ACU-EMA12                                   
003930        COMPUTE WS-ACU-EMA26 ROUNDED =                                    
003940                0.074074 * WS-D-CIERRE(WS-IX) +                           
003950                0.925926 * WS-ACU-EMA26                                   
003960     END-IF                                                               
003970                                                                          
003980*EL DIF ES LA DIFERENCIA ENTRE LAS DOS EXPONENCIALES (12 Y 26).           
003990     COMPUTE WS-ACU-DIF ROUNDED = WS-ACU-EMA12 - WS-ACU-EMA26             
004000                                                                          
004010*INC-0398 - LA SENAL (DEA) ARRANCA DEL PRIMER DIF, NO DE CERO,            
004020*PARA EVITAR UN ARRANQUE DISTORSIONADO DEL HISTOGRAMA MACD.               
004030     IF WS-IX = 1 THEN                                                    
004040*        INC-0398 - LA DEA SE SIEMBRA CON EL PRIMER DIF                   
004050        MOVE WS-ACU-DIF TO WS-ACU-DEA                                     
004060     ELSE                                                                 
004070*        ALFA DE LA SENAL = 2 / (9+1) = 0.2                               
004080        COMPUTE WS-ACU-DEA ROUNDED =                                      
004090                0.2 * WS-ACU-DIF + 0.8 * WS-ACU-DEA                       
004100     END-IF.                                                              
004110                                                                          
004120 2200-CALC-EMA-MACD-F. EXIT.                                              
004130                                                                          
004140*---- RSI(14) - GANANCIA/PERDIDA PROMEDIO RECURSIVA --------------        
004150 2300-CALC-RSI-I.                                                         
004160                                                                          
004170*EL PRIMER DIA NO TIENE CIERRE ANTERIOR; NO HAY VARIACION.                
004180     IF WS-IX = 1 THEN                                                    
004190        MOVE ZERO TO WS-DELTA                                             
004200     ELSE                                                                 
004210        COMPUTE WS-DELTA = WS-D-CIERRE(WS-IX) -                           
004220                WS-D-CIERRE(WS-IX - 1)                                    
004230     END-IF                                                               
004240                                                                          
004250*SEPARA LA VARIACION DEL DIA EN GANANCIA O PERDIDA (RSI WILDER).          
004260     IF WS-DELTA > ZERO THEN                                              
004270        MOVE WS-DELTA TO WS-GANANCIA                                      
004280        MOVE ZERO     TO WS-PERDIDA                                       
004290     ELSE                                                                 
004300        MOVE ZERO          TO WS-GANANCIA                                 
004310        COMPUTE WS-PERDIDA = ZERO - WS-DELTA                              
004320     END-IF                                                               
004330                                                                          
004340*SIEMBRA LOS PROMEDIOS RECURSIVOS CON EL PRIMER VALOR.                    
004350     IF WS-IX = 1 THEN                                                    
004360        MOVE WS-GANANCIA TO WS-ACU-AVG-GAIN                               
004370        MOVE WS-PERDIDA  TO WS-ACU-AVG-LOSS                               
004380     ELSE                                                                 
004390*        ALFA = 2 / (14+1) = 0.133333                                     
004400        COMPUTE WS-ACU-AVG-GAIN ROUNDED =                                 
004410                0.133333 * WS-GANANCIA +                                  
004420                0.866667 * WS-ACU-AVG-GAIN                                
004430        COMPUTE WS-ACU-AVG-LOSS ROUNDED =                                 
004440                0.133333 * WS-PERDIDA  +                                  
004450                0.866667 * WS-ACU-AVG-LOSS                                
004460     END-IF                                                               
004470                                                                          
004480*EL RSI14 SOLO ES SIGNIFICATIVO A PARTIR DEL DIA 15.                      
004490     MOVE ZERO TO WS-RSI14                                                
004500     IF WS-IX >= 15 THEN                                                  
004510        IF WS-ACU-AVG-LOSS = ZERO THEN                                    
004520           MOVE 100 TO WS-RSI14                                           
004530        ELSE                                                              
004540           COMPUTE WS-RS = WS-ACU-AVG-GAIN / WS-ACU-AVG-LOSS              
004550           COMPUTE WS-RSI14 ROUNDED = 100 - (100 / (1 + WS-RS))           
004560        END-IF                                                            
004570     END-IF.                                                              
004580                                                                          
004590 2300-CALC-RSI-F. EXIT.                                                   
004600                                                                          
004610*---- BANDAS DE BOLLINGER(20, K=2.0) - DESVIO MUESTRAL -----------        
004620 2400-CALC-BOLL-I.                                                        
004630                                                                          
004640     MOVE ZERO TO WS-BOLL-SUP WS-BOLL-MED WS-BOLL-INF                     
004650                                                                          
004660*BANDA MEDIA = MA20; LAS BANDAS SUP/INF SE ABREN A 2 DESVIOS.             
004670     IF WS-IX >= 20 THEN                                                  
004680        MOVE WS-MA20 TO WS-BOLL-MED                                       
004690        MOVE ZERO TO WS-VARIANZA                                          
004700        COMPUTE WS-DESDE = WS-IX - 19                                     
004710        PERFORM 2410-SUMAR-VARIANZA-I THRU 2410-SUMAR-VARIANZA-F          
004720                VARYING WS-JX FROM WS-DESDE BY 1                          
004730                UNTIL WS-JX > WS-IX                                       
004740        COMPUTE WS-VARIANZA ROUNDED = WS-VARIANZA / 19                    
004750*RAIZ CUADRADA DE LA VARIANZA POR NEWTON (PARRAFO 8000, CR-0340).         
004760        MOVE WS-VARIANZA TO WS-RAIZ-X                                     
004770        PERFORM 8000-CALC-RAIZ-I THRU 8000-CALC-RAIZ-F                    
004780        MOVE WS-RAIZ-R TO WS-SD                                           
004790        COMPUTE WS-BOLL-SUP ROUNDED = WS-BOLL-MED + 2 * WS-SD             
004800        COMPUTE WS-BOLL-INF ROUNDED = WS-BOLL-MED - 2 * WS-SD             
004810*UN PRECIO NO PUEDE SER NEGATIVO; SE ACOTA LA BANDA INFERIOR.             
004820        IF WS-BOLL-INF < ZERO THEN                                        
004830           MOVE ZERO TO WS-BOLL-INF                                       
004840        END-IF                                                            
004850     END-IF.                                                              
004860                                                                          
004870 2400-CALC-BOLL-F. EXIT.                                                  
004880                                                                          
004890 2410-SUMAR-VARIANZA-I.                                                   
004900                                                                          
004910*ACUMULA LA SUMA DE DESVIOS AL CUADRADO CONTRA LA MA20.                   
004920     COMPUTE WS-VARIANZA ROUNDED = WS-VARIANZA +                          
004930        (WS-D-CIERRE(WS-JX) - WS-MA20) *                                  
004940        (WS-D-CIERRE(WS-JX) - WS-MA20).                                   
004950                                                                          
004960 2410-SUMAR-VARIANZA-F. EXIT.                                             
004970                                                                          
004980*---- ESTOCASTICO KDJ(9,3,3) -------------------------------------        
004990 2500-CALC-KDJ-I.                                                         
005000                                                                          
005010*RSV = POSICION DEL CIERRE DENTRO DEL RANGO MAXIMO/MINIMO DE 9.           
005020     IF WS-IX >= 9 THEN                                                   
005030        COMPUTE WS-DESDE = WS-IX - 8                                      
005040        MOVE WS-D-MAXIMO(WS-DESDE) TO WS-MAX-9                            
005050        MOVE WS-D-MINIMO(WS-DESDE) TO WS-MIN-9                            
005060        PERFORM 2510-RANGO-9-I THRU 2510-RANGO-9-F                        
005070                VARYING WS-JX FROM WS-DESDE BY 1                          
005080                UNTIL WS-JX > WS-IX                                       
005090                                                                          
005100*RANGO NULO (9 RUEDAS SIN VOLATILIDAD); SE FIJA EL RSV EN 50.             
005110        IF WS-MAX-9 = WS-MIN-9 THEN                                       
005120           MOVE 50 TO WS-RSV                                              
005130        ELSE                                                              
005140           COMPUTE WS-RSV ROUNDED =                                       
005150              (WS-D-CIERRE(WS-IX) - WS-MIN-9) /                           
005160              (WS-MAX-9 - WS-MIN-9) * 100                                 
005170        END-IF                                                            
005180                                                                          
005190*LA LINEA %K SE SIEMBRA CON EL PRIMER RSV DISPONIBLE.                     
005200        IF WS-IX = 9 THEN                                                 
005210           MOVE WS-RSV TO WS-ACU-K                                        
005220        ELSE                                                              
005230*           ALFA = 1/3                                                    
005240           COMPUTE WS-ACU-K ROUNDED =                                     
005250              (1 / 3) * WS-RSV + (2 / 3) * WS-ACU-K                       
005260        END-IF                                                            
005270                                                                          
005280*LA LINEA %D SE SIEMBRA CON EL PRIMER %K DISPONIBLE.                      
005290        IF WS-IX = 9 THEN                                                 
005300           MOVE WS-ACU-K TO WS-ACU-D                                      
005310        ELSE                                                              
005320           COMPUTE WS-ACU-D ROUNDED =                                     
005330              (1 / 3) * WS-ACU-K + (2 / 3) * WS-ACU-D                     
005340        END-IF                                                            
005350                                                                          
005360*LA LINEA J AMPLIFICA LA DIFERENCIA ENTRE %K Y %D.                        
005370        COMPUTE WS-KDJ-J ROUNDED = 3 * WS-ACU-K - 2 * WS-ACU-D            
005380     ELSE                                                                 
005390        MOVE ZERO TO WS-ACU-K WS-ACU-D WS-KDJ-J                           
005400     END-IF.                                                              
005410                                                                          
005420 2500-CALC-KDJ-F. EXIT.                                                   
005430                                                                          
005440 2510-RANGO-9-I.                                                          
005450                                                                          
005460*ACTUALIZA EL MAXIMO/MINIMO DE LA VENTANA DE 9 RUEDAS PARA 2500.          
005470     IF WS-D-MAXIMO(WS-JX) > WS-MAX-9 THEN                                
005480        MOVE WS-D-MAXIMO(WS-JX) TO WS-MAX-9                               
005490     END-IF                                                               
005500     IF WS-D-MINIMO(WS-JX) < WS-MIN-9 THEN                                
005510        MOVE WS-D-MINIMO(WS-JX) TO WS-MIN-9                               
005520     END-IF.                                                              
005530                                                                          
005540 2510-RANGO-9-F. EXIT.                                                    
005550                                                                          
005560*---- CANAL DE COMMODITIES (CCI14) -------------------------------        
005570 2600-CALC-CCI-I.                                                         
005580                                                                          
005590*PRECIO TIPICO DEL DIA (PROMEDIO DE MAXIMO, MINIMO Y CIERRE).             
005600     COMPUTE WS-TP ROUNDED =                                              
005610        (WS-D-MAXIMO(WS-IX) + WS-D-MINIMO(WS-IX) +                        
005620         WS-D-CIERRE(WS-IX)) / 3                                          
005630                                                                          
005640     MOVE ZERO TO WS-CCI14                                                
005650*CCI = DESVIO DEL PRECIO TIPICO RESPECTO DE SU MEDIA DE 14,               
005660*ESCALADO POR LA CONSTANTE DE LAMBERT (0.015).                            
005670     IF WS-IX >= 14 THEN                                                  
005680        COMPUTE WS-DESDE = WS-IX - 13                                     
005690        MOVE ZERO TO WS-SUMA-TP                                           
005700        PERFORM 2610-SUMAR-TP-I THRU 2610-SUMAR-TP-F                      
005710                VARYING WS-JX FROM WS-DESDE BY 1                          
005720                UNTIL WS-JX > WS-IX                                       
005730        COMPUTE WS-MEDIA-TP ROUNDED = WS-SUMA-TP / 14                     
005740                                                                          
005750        MOVE ZERO TO WS-SUMA-DESV                                         
005760        PERFORM 2620-SUMAR-DESV-I THRU 2620-SUMAR-DESV-F                  
005770                VARYING WS-JX FROM WS-DESDE BY 1                          
005780                UNTIL WS-JX > WS-IX                                       
005790        COMPUTE WS-DESV-MEDIA ROUNDED = WS-SUMA-DESV / 14                 
005800                                                                          
005810*DESVIO MEDIO NULO; SE EVITA LA DIVISION POR CERO.                        
005820        IF WS-DESV-MEDIA = ZERO THEN                                      
005830           MOVE ZERO TO WS-CCI14                                          
005840        ELSE                                                              
005850           COMPUTE WS-CCI14 ROUNDED =                                     
005860              (WS-TP - WS-MEDIA-TP) / (0.015 * WS-DESV-MEDIA)             
005870        END-IF                                                            
005880     END-IF.                                                              
005890                                                                          
005900 2600-CALC-CCI-F. EXIT.                                                   
005910                                                                          
005920 2610-SUMAR-TP-I.                                                         
005930                                                                          
005940*ACUMULA EL PRECIO TIPICO DEL RANGO PARA LA MEDIA DE 14 DE 2600.          
005950     COMPUTE WS-SUMA-TP ROUNDED = WS-SUMA-TP +                            
005960        (WS-D-MAXIMO(WS-JX) + WS-D-MINIMO(WS-JX) +                        
005970         WS-D-CIERRE(WS-JX)) / 3.                                         
005980                                                                          
005990 2610-SUMAR-TP-F. EXIT.                                                   
006000                                                                          
006010 2620-SUMAR-DESV-I.                                                       
006020                                                                          
006030*ACUMULA EL DESVIO ABSOLUTO DEL PRECIO TIPICO CONTRA SU MEDIA.            
006040     COMPUTE WS-ABS-TEMP ROUNDED =                                        
006050        (WS-D-MAXIMO(WS-JX) + WS-D-MINIMO(WS-JX) +                        
006060         WS-D-CIERRE(WS-JX)) / 3 - WS-MEDIA-TP                            
006070     IF WS-ABS-TEMP < ZERO THEN                                           
006080        COMPUTE WS-ABS-TEMP = ZERO - WS-ABS-TEMP                          
006090     END-IF                                                               
006100     ADD WS-ABS-TEMP TO WS-SUMA-DESV.                                     
006110                                                                          
006120 2620-SUMAR-DESV-F. EXIT.                                                 
006130                                                                          
006140*---- RANGO PROMEDIO VERDADERO (ATR14) ---------------------------        
006150 2700-CALC-ATR-I.                                                         
006160                                                                          
006170*EL PRIMER DIA NO TIENE CIERRE ANTERIOR; EL RANGO ES MAX-MIN.             
006180     IF WS-IX = 1 THEN                                                    
006190        COMPUTE WS-TR = WS-D-MAXIMO(1) - WS-D-MINIMO(1)                   
006200     ELSE                                                                 
006210        PERFORM 2750-CALC-TR-DIA-I THRU 2750-CALC-TR-DIA-F                
006220     END-IF                                                               
006230                                                                          
006240*SIEMBRA EL PROMEDIO RECURSIVO DEL RANGO VERDADERO (WILDER).              
006250     IF WS-IX = 1 THEN                                                    
006260        MOVE WS-TR TO WS-ACU-ATR                                          
006270     ELSE                                                                 
006280*        ALFA = 2/15 = 0.133333                                           
006290        COMPUTE WS-ACU-ATR ROUNDED =                                      
006300                0.133333 * WS-TR + 0.866667 * WS-ACU-ATR                  
006310     END-IF.                                                              
006320                                                                          
006330*EL ATR14 REPORTADO SE PISA EN CERO HASTA EL DIA 15; EL                   
006340*ACUMULADOR DE WILDER (WS-ACU-ATR) SIGUE CALENTANDO DESDE EL              
006350*DIA 1 PORQUE LO USA EL DMI/ADX (PARRAFO 3000) SIN GATE.                  
006360     MOVE ZERO TO WS-ATR14                                                
006370     IF WS-IX >= 15 THEN                                                  
006380        MOVE WS-ACU-ATR TO WS-ATR14                                       
006390     END-IF.                                                              
006400                                                                          
006410 2700-CALC-ATR-F. EXIT.                                                   
006420                                                                          
006430 2750-CALC-TR-DIA-I.                                                      
006440                                                                          
006450*RANGO VERDADERO = EL MAYOR DE TRES RANGOS POSIBLES DEL DIA,              
006460*CONTEMPLANDO GAPS CONTRA EL CIERRE ANTERIOR.                             
006470     COMPUTE WS-TR = WS-D-MAXIMO(WS-IX) - WS-D-MINIMO(WS-IX)              
006480     COMPUTE WS-DELTA = WS-D-MAXIMO(WS-IX) -                              
006490             WS-D-CIERRE(WS-IX - 1)                                       
006500     IF WS-DELTA < ZERO THEN                                              
006510        COMPUTE WS-DELTA = ZERO - WS-DELTA                                
006520     END-IF                                                               
006530     IF WS-DELTA > WS-TR THEN                                             
006540        MOVE WS-DELTA TO WS-TR                                            
006550     END-IF                                                               
006560     COMPUTE WS-DELTA = WS-D-MINIMO(WS-IX) -                              
006570             WS-D-CIERRE(WS-IX - 1)                                       
006580     IF WS-DELTA < ZERO THEN                                              
006590        COMPUTE WS-DELTA = ZERO - WS-DELTA                                
006600     END-IF                                                               
006610     IF WS-DELTA > WS-TR THEN                                             
006620        MOVE WS-DELTA TO WS-TR                                            
006630     END-IF.                                                              
006640                                                                          
006650 2750-CALC-TR-DIA-F. EXIT.                                                
006660                                                                          
006670*---- VOLUMEN EN BALANCE (OBV) -----------------------------------        
006680 2800-CALC-OBV-I.                                                         
006690                                                                          
006700*EL OBV ACUMULA VOLUMEN SEGUN SUBA O BAJE EL CIERRE DEL DIA.              
006710     IF WS-IX = 1 THEN                                                    
006720        MOVE ZERO TO WS-ACU-OBV                                           
006730     ELSE                                                                 
006740        IF WS-D-CIERRE(WS-IX) > WS-D-CIERRE(WS-IX - 1) THEN               
006750           ADD WS-D-VOLUMEN(WS-IX) TO WS-ACU-OBV                          
006760        END-IF                                                            
006770        IF WS-D-CIERRE(WS-IX) < WS-D-CIERRE(WS-IX - 1) THEN               
006780           SUBTRACT WS-D-VOLUMEN(WS-IX) FROM WS-ACU-OBV                   
006790        END-IF                                                            
006800     END-IF.                                                              
006810                                                                          
006820 2800-CALC-OBV-F. EXIT.                                                   
006830                                                                          
006840*---- WILLIAMS %R(14) --------------------------------------------        
006850 2900-CALC-WR-I.                                                          
006860                                                                          
006870*WILLIAMS %R - POSICION DEL CIERRE EN EL RANGO DE 14 RUEDAS,              
006880*INVERTIDO RESPECTO DEL ESTOCASTICO (ESCALA 0 A -100).                    
006890     MOVE ZERO TO WS-WR14                                                 
006900     IF WS-IX >= 14 THEN                                                  
006910        COMPUTE WS-DESDE = WS-IX - 13                                     
006920        MOVE WS-D-MAXIMO(WS-DESDE) TO WS-MAX-14                           
006930        MOVE WS-D-MINIMO(WS-DESDE) TO WS-MIN-14                           
006940        PERFORM 2910-RANGO-14-I THRU 2910-RANGO-14-F                      
006950                VARYING WS-JX FROM WS-DESDE BY 1                          
006960                UNTIL WS-JX > WS-IX                                       
006970*RANGO NULO; SE EVITA LA DIVISION POR CERO.                               
006980        IF WS-MAX-14 = WS-MIN-14 THEN                                     
006990           MOVE ZERO TO WS-WR14                                           
007000        ELSE                                                              
007010           COMPUTE WS-WR14 ROUNDED =                                      
007020              -100 * (WS-MAX-14 - WS-D-CIERRE(WS-IX)) /                   
007030                     (WS-MAX-14 - WS-MIN-14)                              
007040        END-IF                                                            
007050     END-IF.                                                              
007060                                                                          
007070 2900-CALC-WR-F. EXIT.                                                    
007080                                                                          
007090 2910-RANGO-14-I.                                                         
007100                                                                          
007110*ACTUALIZA EL MAXIMO/MINIMO DE LA VENTANA DE 14 RUEDAS.                   
007120     IF WS-D-MAXIMO(WS-JX) > WS-MAX-14 THEN                               
007130        MOVE WS-D-MAXIMO(WS-JX) TO WS-MAX-14                              
007140     END-IF                                                               
007150     IF WS-D-MINIMO(WS-JX) < WS-MIN-14 THEN                               
007160        MOVE WS-D-MINIMO(WS-JX) TO WS-MIN-14                              
007170     END-IF.                                                              
007180                                                                          
007190 2910-RANGO-14-F. EXIT.                                                   
007200                                                                          
007210*---- MOVIMIENTO DIRECCIONAL (DMI/ADX) ---------------------------        
007220 3000-CALC-DMI-ADX-I.                                                     
007230                                                                          
007240*MOVIMIENTO DIRECCIONAL DE WILDER. EL PRIMER DIA NO TIENE                 
007250*RUEDA ANTERIOR PARA COMPARAR; SE DEJA TODO EN CERO.                      
007260     MOVE ZERO TO WS-PDI WS-MDI                                           
007270     IF WS-IX = 1 THEN                                                    
007280        MOVE ZERO TO WS-ACU-PDI-SM WS-ACU-MDI-SM WS-ACU-ADX               
007290     ELSE                                                                 
007300        COMPUTE WS-HD = WS-D-MAXIMO(WS-IX) -                              
007310                WS-D-MAXIMO(WS-IX - 1)                                    
007320        COMPUTE WS-LD = WS-D-MINIMO(WS-IX - 1) -                          
007330                WS-D-MINIMO(WS-IX)                                        
007340                                                                          
007350*SOLO EL MOVIMIENTO DOMINANTE DEL DIA (ALCISTA O BAJISTA)                 
007360*CUENTA COMO DM+; EL OTRO QUEDA EN CERO.                                  
007370        MOVE ZERO TO WS-DM-MAS WS-DM-MENOS                                
007380        IF WS-HD > WS-LD AND WS-HD > ZERO THEN                            
007390           MOVE WS-HD TO WS-DM-MAS                                        
007400        END-IF                                                            
007410        IF WS-LD > WS-HD AND WS-LD > ZERO THEN                            
007420           MOVE WS-LD TO WS-DM-MENOS                                      
007430        END-IF                                                            
007440                                                                          
007450*           ALFA = 2/15 = 0.133333                                        
007460        COMPUTE WS-ACU-PDI-SM ROUNDED =                                   
007470                0.133333 * WS-DM-MAS   + 0.866667 * WS-ACU-PDI-SM         
007480        COMPUTE WS-ACU-MDI-SM ROUNDED =                                   
007490                0.133333 * WS-DM-MENOS + 0.866667 * WS-ACU-MDI-SM         
007500                                                                          
007510*+DI Y -DI SE EXPRESAN COMO PORCENTAJE DEL ATR SUAVIZADO.                 
007520        IF WS-IX >= 15 AND WS-ACU-ATR NOT = ZERO THEN                     
007530           COMPUTE WS-PDI ROUNDED =                                       
007540                   100 * WS-ACU-PDI-SM / WS-ACU-ATR                       
007550           COMPUTE WS-MDI ROUNDED =                                       
007560                   100 * WS-ACU-MDI-SM / WS-ACU-ATR                       
007570        END-IF                                                            
007580                                                                          
007590*EL DX MIDE LA FUERZA DE LA TENDENCIA; EL ADX ES SU PROMEDIO              
007600*SUAVIZADO A PARTIR DEL DIA 28 (14 DE DMI + 14 DE SUAVIZADO).             
007610        MOVE ZERO TO WS-DX                                                
007620        IF WS-IX >= 28 AND (WS-PDI + WS-MDI) NOT = ZERO THEN              
007630           COMPUTE WS-ABS-TEMP = WS-PDI - WS-MDI                          
007640           IF WS-ABS-TEMP < ZERO THEN                                     
007650              COMPUTE WS-ABS-TEMP = ZERO - WS-ABS-TEMP                    
007660           END-IF                                                         
007670           COMPUTE WS-DX ROUNDED =                                        
007680                   100 * WS-ABS-TEMP / (WS-PDI + WS-MDI)                  
007690           IF WS-IX = 28 THEN                                             
007700              MOVE WS-DX TO WS-ACU-ADX                                    
007710           ELSE                                                           
007720              COMPUTE WS-ACU-ADX ROUNDED =                                
007730                 0.133333 * WS-DX + 0.866667 * WS-ACU-ADX                 
007740           END-IF                                                         
007750        END-IF                                                            
007760     END-IF.                                                              
007770                                                                          
007780 3000-CALC-DMI-ADX-F. EXIT.                                               
007790                                                                          
007800*---- PRECIO PROMEDIO PONDERADO POR VOLUMEN (VWAP) ---------------        
007810 3100-CALC-VWAP-I.                                                        
007820                                                                          
007830*VWAP ACUMULADO DESDE EL INICIO DE LA SERIE (CR-0522).                    
007840     COMPUTE WS-ACU-CUM-TPV ROUNDED = WS-ACU-CUM-TPV +                    
007850             WS-TP * WS-D-VOLUMEN(WS-IX)                                  
007860     ADD WS-D-VOLUMEN(WS-IX) TO WS-ACU-CUM-VOL                            
007870                                                                          
007880*SIN VOLUMEN ACUMULADO NO HAY VWAP POSIBLE.                               
007890     IF WS-ACU-CUM-VOL = ZERO THEN                                        
007900        MOVE ZERO TO WS-VWAP                                              
007910     ELSE                                                                 
007920        COMPUTE WS-VWAP ROUNDED = WS-ACU-CUM-TPV / WS-ACU-CUM-VOL         
007930     END-IF.                                                              
007940                                                                          
007950 3100-CALC-VWAP-F. EXIT.                                                  
007960                                                                          
007970*---- ARMA Y ESCRIBE EL REGISTRO DE INDICADORES DEL DIA ----------        
007980 3200-ESCRIBIR-INDREC-I.                                                  
007990                                                                          
008000*ARMA EL REGISTRO DE SALIDA CON TODOS LOS INDICADORES DEL DIA.            
008010     MOVE WS-D-FECHA(WS-IX)   TO IND-FECHA                                
008020     MOVE WS-D-CIERRE(WS-IX)  TO IND-PRECIO-CIERRE                        
008030     MOVE WS-MA5              TO IND-MA5                                  
008040     MOVE WS-MA10             TO IND-MA10                                 
008050     MOVE WS-MA20             TO IND-MA20                                 
008060     MOVE WS-ACU-EMA12        TO IND-EMA12                                
008070     MOVE WS-ACU-EMA26        TO IND-EMA26                                
008080     MOVE WS-ACU-DIF          TO IND-DIF                                  
008090     MOVE WS-ACU-DEA          TO IND-DEA                                  
008100     COMPUTE IND-MACD-HIST ROUNDED = WS-ACU-DIF - WS-ACU-DEA              
008110     MOVE WS-RSI14            TO IND-RSI14                                
008120     MOVE WS-BOLL-SUP         TO IND-BOLL-SUP                             
008130     MOVE WS-BOLL-MED         TO IND-BOLL-MED                             
008140     MOVE WS-BOLL-INF         TO IND-BOLL-INF                             
008150     MOVE WS-ACU-K            TO IND-KDJ-K                                
008160     MOVE WS-ACU-D            TO IND-KDJ-D                                
008170     MOVE WS-KDJ-J            TO IND-KDJ-J                                
008180     MOVE WS-CCI14            TO IND-CCI14                                
008190     MOVE WS-ATR14            TO IND-ATR14                                
008200     MOVE WS-ACU-OBV          TO IND-OBV                                  
008210     MOVE WS-WR14             TO IND-WR14                                 
008220     MOVE WS-PDI              TO IND-PDI                                  
008230     MOVE WS-MDI              TO IND-MDI                                  
008240     MOVE WS-ACU-ADX          TO IND-ADX                                  
008250     MOVE WS-VWAP             TO IND-VWAP                                 
008260                                                                          
008270*UN REGISTRO DE INDICADORES POR CADA DIA DE LA SERIE VALIDADA.            
008280     WRITE REG-INDIC FROM INDREC                                          
008290     ADD 1 TO WS-IND-CANT                                                 
008300                                                                          
008310*TRAZA DE DIAGNOSTICO CADA 100 DIAS PARA SEGUIR EL AVANCE DEL LOTE        
008320     IF WS-IX = 1 OR (WS-IX / 100) * 100 = WS-IX                          
008330     THEN                                                                 
008340        DISPLAY '-DBG- DIA ' WS-DV-AAAA(WS-IX) '-' WS-DV-MM(WS-IX)        
008350                '-' WS-DV-DD(WS-IX) ' MA20=' WS-MA20                      
008360                ' RSI=' WS-RSI14                                          
008370     END-IF.                                                              
008380                                                                          
008390 3200-ESCRIBIR-INDREC-F. EXIT.                                            
008400                                                                          
008410*---- RAIZ CUADRADA POR EL METODO DE NEWTON-RAPHSON (CR-0340) ----        
008420*     ENTRA WS-RAIZ-X (>= 0), DEVUELVE WS-RAIZ-R.  8 ITERACIONES          
008430*     SON SUFICIENTES PARA LA PRECISION DE ESTE LOTE.                     
008440 8000-CALC-RAIZ-I.                                                        
008450                                                                          
008460*SI EL ARGUMENTO ES CERO LA RAIZ ES CERO; NO HACE FALTA ITERAR.           
008470     MOVE ZERO TO WS-RAIZ-R                                               
008480     IF WS-RAIZ-X > ZERO THEN                                             
008490        MOVE WS-RAIZ-X TO WS-RAIZ-R                                       
008500        PERFORM 8010-ITERAR-RAIZ-I THRU 8010-ITERAR-RAIZ-F                
008510                8 TIMES                                                   
008520     END-IF.                                                              
008530                                                                          
008540 8000-CALC-RAIZ-F. EXIT.                                                  
008550                                                                          
008560 8010-ITERAR-RAIZ-I.                                                      
008570                                                                          
008580*UNA ITERACION DE NEWTON-RAPHSON: PROMEDIA LA RAIZ ANTERIOR               
008590*CON EL ARGUMENTO DIVIDIDO POR ELLA MISMA.                                
008600     MOVE WS-RAIZ-R TO WS-RAIZ-ANT                                        
008610     COMPUTE WS-RAIZ-R ROUNDED =                                          
008620        (WS-RAIZ-ANT + WS-RAIZ-X / WS-RAIZ-ANT) / 2.                      
008630                                                                          
008640 8010-ITERAR-RAIZ-F. EXIT.                                                
008650                                                                          
008660*----------------------------------------------------------------         
008670 9999-FINAL-I.                                                            
008680                                                                          
008690*CIERRA EL ARCHIVO DE SALIDA ANTES DE IMPRIMIR EL CONTROL.                
008700     CLOSE SALIDA-IND                                                     
008710                                                                          
008720     MOVE WS-IND-CANT TO WS-IND-CANT-PRINT                                
008730     DISPLAY '================================================'           
008740     DISPLAY 'INDCALC1 - CONTROL DE TOTALES DEL CALCULO'                  
008750     DISPLAY '  DIAS CARGADOS EN TABLA    : ' WS-DIAS-CANT                
008760     DISPLAY '  REGISTROS DE INDICADORES  : ' WS-IND-CANT-PRINT           
008770     DISPLAY '================================================'.          
008780                                                                          
008790 9999-FINAL-F. EXIT.                                                      
