000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    BKTSTRUN.                                                 
000120 AUTHOR.        P. ALVAREZ.                                               
000130 INSTALLATION.  AUSTRAL VALORES S.A. - MESA DE RENTA VARIABLE.            
000140 DATE-WRITTEN.  14/11/1994.                                               
000150 DATE-COMPILED.                                                           
000160 SECURITY.      CONFIDENCIAL - USO INTERNO.                               
000170*****************************************************************         
000180**                                                                        
000190**    HISTORIAL DE MODIFICACIONES                                         
000200**    ============================                                        
000210**                                                                        
000220**    941114 PALVAREZ  CR-0215  ALTA DEL PROGRAMA. SIMULA LA              
000230**                               ESTRATEGIA DE CRUCE DE MEDIAS            
000240**                               MOVILES (MA5/MA20) SOBRE LA              
000250**                               SERIE VALIDADA Y SUS INDICADORES.        
000260**    951030 SPAZ      CR-0340  SE COMPARTE LA RUTINA DE RAIZ             
000270**                               CUADRADA DE NEWTON CON INDCALC1          
000280**                               PARA EL DESVIO DE LOS RETORNOS.          
000290**    970908 SPAZ      CR-0402  SE AGREGA EL CALCULO DEL MAXIMO           
000300**                               DRAWDOWN SOBRE LA CURVA.                 
000310**    990212 DECHART   CR-0455  REVISION Y2K - SIN CAMBIOS, LAS           
000320**                               FECHAS YA VIENEN EN AAAAMMDD.            
000330**    020311 DECHART   CR-0491  SE AGREGA EL RETORNO ANUALIZADO           
000340**                               POR EXPONENCIAL FRACCIONARIO             
000350**                               (RUTINAS LN/EXP POR SERIE DE             
000360**                               TAYLOR CON REDUCCION DE RANGO,           
000370**                               YA QUE EL COMPILADOR NO TRAE             
000380**                               FUNCIONES INTRINSECAS).                  
000390**    060504 LABOY     CR-0533  SE AGREGA EL INDICE DE SHARPE Y           
000400**                               EL PORCENTAJE DE OPERACIONES             
000410**                               GANADORAS (WIN RATE).                    
000420**    120305 MSOSA     CR-0601  PASAJE A TARJETA DE PARAMETROS CON        
000430**                               CAPITAL/COMISION/DESLIZAMIENTO/          
000440**                               TASA LIBRE DE RIESGO POR CORRIDA.        
000450**    190227 PALVAREZ  INC-0656  EL LOTE DEJA DE OPERAR SI LA             
000460**                               TARJETA DE PARAMETROS TRAE UN            
000470**                               CAPITAL INICIAL EN CERO.                 
000480**                                                                        
000490*****************************************************************         
000500 ENVIRONMENT DIVISION.                                                    
000510 INPUT-OUTPUT SECTION.                                                    
000520 FILE-CONTROL.                                                            
000530                                                                          
000540     SELECT TARJETA-PARM ASSIGN DDPARM                                    
000550     FILE STATUS IS FS-PARM.                                              
000560                                                                          
000570     SELECT VALIDO-KLN   ASSIGN DDVALID                                   
000580     FILE STATUS IS FS-VALIDO.                                            
000590                                                                          
000600     SELECT VALIDO-IND   ASSIGN DDINDIC                                   
000610     FILE STATUS IS FS-INDIC.                                             
000620                                                                          
000630     SELECT SALIDA-TRD   ASSIGN DDTRADE                                   
000640     FILE STATUS IS FS-TRADE.                                             
000650                                                                          
000660     SELECT SALIDA-RPT   ASSIGN DDRPT                                     
000670     FILE STATUS IS FS-RPT.                                               
000680     SELECT CTLTOT-ENT  ASSIGN DDCTLTOT                                   
000690     FILE STATUS IS FS-CTLTOT.                                            
000700                                                                          
000710                                                                          
000720*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
000730 DATA DIVISION.                                                           
000740 FILE SECTION.                                                            
000750                                                                          
000760 FD  TARJETA-PARM                                                         
000770     BLOCK CONTAINS 0 RECORDS                                             
000780     RECORDING MODE IS F.                                                 
000790 01  REG-PARM            PIC X(80).                                       
000800                                                                          
000810 FD  VALIDO-KLN                                                           
000820     BLOCK CONTAINS 0 RECORDS                                             
000830     RECORDING MODE IS F.                                                 
000840 01  REG-VALIDO          PIC X(80).                                       
000850                                                                          
000860 FD  VALIDO-IND                                                           
000870     BLOCK CONTAINS 0 RECORDS                                             
000880     RECORDING MODE IS F.                                                 
000890 01  REG-INDIC           PIC X(250).                                      
000900                                                                          
000910 FD  SALIDA-TRD                                                           
000920     BLOCK CONTAINS 0 RECORDS                                             
000930     RECORDING MODE IS F.                                                 
000940 01  REG-TRADE           PIC X(60).                                       
000950                                                                          
000960 FD  SALIDA-RPT                                                           
000970     RECORD CONTAINS 132 CHARACTERS                                       
000980     RECORDING MODE IS F.                                                 
000990 01  REG-RPT             PIC X(132).                                      
001000 FD  CTLTOT-ENT                                                           
001010     BLOCK CONTAINS 0 RECORDS                                             
001020     RECORDING MODE IS F.                                                 
001030 01  REG-CTLTOT          PIC X(30).                                       
001040                                                                          
001050                                                                          
001060 WORKING-STORAGE SECTION.                                                 
001070*=======================*                                                 
001080*----------- STATUS DE ARCHIVOS ---------------------------------         
001090 77  FS-PARM                 PIC XX      VALUE SPACES.                    
001100 77  FS-VALIDO               PIC XX      VALUE SPACES.                    
001110 77  FS-INDIC                PIC XX      VALUE SPACES.                    
001120 77  FS-TRADE                PIC XX      VALUE SPACES.                    
001130 77  FS-RPT                  PIC XX      VALUE SPACES.                    
001140 77  FS-CTLTOT               PIC XX      VALUE SPACES.                    
001150                                                                          
001160 77  WS-STATUS-FIN           PIC X       VALUE 'N'.                       
001170     88  WS-FIN-LECTURA                  VALUE 'Y'.                       
001180     88  WS-NO-FIN-LECTURA               VALUE 'N'.                       
001190                                                                          
001200*----------- TOTALES DE CONTROL RECIBIDOS DE KLNVALID ------              
001210-    COPY CTLREC.                                                         
001220                                                                          
001230*----------- TARJETA DE PARAMETROS Y LAYOUTS DE ENTRADA ----------        
001240-    COPY PARMCD.                                                         
001250-    COPY KLNREC.                                                         
001260-    COPY INDREC.                                                         
001270                                                                          
001280*----------- LAYOUT DEL REGISTRO DE OPERACION -------------------         
001290-    COPY TRDREC.                                                         
001300                                                                          
001310*----------- VISTA DEL CODIGO DE ACCION PARA LA TRAZA -----------         
001320 01  WS-COD-ACCION-AUX       PIC X(09)   VALUE SPACES.                    
001330 01  WS-COD-ACCION-VISTA REDEFINES WS-COD-ACCION-AUX.                     
001340     03  WS-COD-BOLSA        PIC X(02).                                   
001350     03  FILLER              PIC X(01).                                   
001360     03  WS-COD-TICKER       PIC X(06).                                   
001370                                                                          
001380*----------- PARAMETROS DE LA ESTRATEGIA (DE LA TARJETA) --------         
001390 77  WS-CAPITAL-INIC          PIC S9(13)V99   COMP-3 VALUE ZERO.          
001400 77  WS-TASA-COMISION         PIC S9V9(4)     COMP-3 VALUE ZERO.          
001410 77  WS-TASA-DESLIZ           PIC S9V9(4)     COMP-3 VALUE ZERO.          
001420 77  WS-TASA-LIBRE            PIC S9V9(4)     COMP-3 VALUE ZERO.          
001430 77  WS-FECHA-INI-PARM        PIC 9(08)       VALUE ZEROS.                
001440 77  WS-FECHA-FIN-PARM        PIC 9(08)       VALUE ZEROS.                
001450                                                                          
001460 01  WS-FECHA-EDICION         PIC 9(08)   VALUE ZEROS.                    
001470 01  WS-FECHA-EDICION-DESC REDEFINES WS-FECHA-EDICION.                    
001480     03  WS-EDI-AAAA          PIC 9(04).                                  
001490     03  WS-EDI-MM            PIC 99.                                     
001500     03  WS-EDI-DD            PIC 99.                                     
001510                                                                          
001520*----------- TABLA EN MEMORIA DE LA CURVA DIARIA -----------------        
001530*    LIMITE DE 1000 DIAS POR CORRIDA (VER CR-0215)                        
001540 01  WS-TABLA-DIAS.                                                       
001550     03  WS-DIA OCCURS 1000 TIMES.                                        
001560         05  WS-D-FECHA          PIC 9(08).                               
001570         05  WS-D-CIERRE         PIC S9(08)V9(4) COMP-3.                  
001580         05  WS-D-MA5            PIC S9(08)V9(4) COMP-3.                  
001590         05  WS-D-MA20           PIC S9(08)V9(4) COMP-3.                  
001600         05  WS-D-EQUITY         PIC S9(15)V99   COMP-3.                  
001610         05  WS-D-CASH           PIC S9(15)V99   COMP-3.                  
001620         05  WS-D-ACCIONES       PIC S9(09)      COMP-3.                  
001630                                                                          
001640 01  WS-DIA-VISTA-FECHA REDEFINES WS-TABLA-DIAS.                          
001650     03  WS-DV OCCURS 1000 TIMES.                                         
001660         05  WS-DV-AAAA          PIC 9(04).                               
001670         05  WS-DV-MM            PIC 99.                                  
001680         05  WS-DV-DD            PIC 99.                                  
001690         05  FILLER              PIC X(35).                               
001700                                                                          
001710 77  WS-DIAS-CANT             PIC 9(04) COMP VALUE ZERO.                  
001720 77  WS-IX                    PIC 9(04) COMP VALUE ZERO.                  
001730 77  WS-JX                    PIC 9(04) COMP VALUE ZERO.                  
001740                                                                          
001750*----------- TABLA EN MEMORIA DE LAS OPERACIONES EJECUTADAS ------        
001760 01  WS-TABLA-OPERAC.                                                     
001770     03  WS-OP OCCURS 2000 TIMES.                                         
001780         05  WS-OP-TIPO          PIC X(01).                               
001790             88  WS-OP-ES-COMPRA         VALUE 'C'.                       
001800             88  WS-OP-ES-VENTA          VALUE 'V'.                       
001810         05  WS-OP-PRECIO        PIC S9(08)V9(4) COMP-3.                  
001820                                                                          
001830 77  WS-OPERAC-CANT           PIC 9(04) COMP VALUE ZERO.                  
001840                                                                          
001850*----------- AREA DE TRABAJO DEL MOTOR DE BACKTEST ---------------        
001860 77  WS-CASH                  PIC S9(15)V99   COMP-3 VALUE ZERO.          
001870 77  WS-ACCIONES              PIC S9(09)      COMP-3 VALUE ZERO.          
001880 77  WS-PRECIO-EJEC           PIC S9(08)V9(4) COMP-3 VALUE ZERO.          
001890 77  WS-LOTES                 PIC S9(07)      COMP-3 VALUE ZERO.          
001900 77  WS-ACCIONES-NUEVAS       PIC S9(09)      COMP-3 VALUE ZERO.          
001910 77  WS-IMPORTE               PIC S9(15)V9(4) COMP-3 VALUE ZERO.          
001920 77  WS-COMISION              PIC S9(10)V9(4) COMP-3 VALUE ZERO.          
001930 77  WS-COSTO-TOTAL           PIC S9(15)V9(4) COMP-3 VALUE ZERO.          
001940 77  WS-PROCEDE               PIC S9(15)V9(4) COMP-3 VALUE ZERO.          
001950 77  WS-EQUITY                PIC S9(15)V99   COMP-3 VALUE ZERO.          
001960 77  WS-SW-SENAL              PIC X           VALUE 'N'.                  
001970     88  WS-HAY-COMPRA                        VALUE 'C'.                  
001980     88  WS-HAY-VENTA                         VALUE 'V'.                  
001990     88  WS-NO-HAY-SENAL                      VALUE 'N'.                  
002000                                                                          
002010*----------- METRICAS DE RENDIMIENTO (CR-0491 / CR-0533) ---------        
002020 77  WS-CAPITAL-FINAL         PIC S9(15)V99   COMP-3 VALUE ZERO.          
002030 77  WS-RETORNO-TOTAL         PIC S9(04)V9(4) COMP-3 VALUE ZERO.          
002040 77  WS-RETORNO-ANUAL         PIC S9(04)V9(4) COMP-3 VALUE ZERO.          
002050 77  WS-SHARPE                PIC S9(04)V9(4) COMP-3 VALUE ZERO.          
002060 77  WS-DRAWDOWN-MAX          PIC S9(04)V9(4) COMP-3 VALUE ZERO.          
002070 77  WS-WIN-RATE              PIC 9(01)V9(4)  COMP-3 VALUE ZERO.          
002080 77  WS-OP-GANADORAS          PIC 9(05) COMP VALUE ZERO.                  
002090 77  WS-OP-PERDEDORAS         PIC 9(05) COMP VALUE ZERO.                  
002100 77  WS-PARES-CANT            PIC 9(05) COMP VALUE ZERO.                  
002110 77  WS-MAX-CORRIDO           PIC S9(15)V99   COMP-3 VALUE ZERO.          
002120 77  WS-DD-DIA                PIC S9(04)V9(4) COMP-3 VALUE ZERO.          
002130                                                                          
002140 77  WS-RETORNO-SUMA          PIC S9(08)V9(4) COMP-3 VALUE ZERO.          
002150 77  WS-RETORNO-SUMA-CUAD     PIC S9(08)V9(4) COMP-3 VALUE ZERO.          
002160 77  WS-RETORNO-CANT          PIC 9(04) COMP VALUE ZERO.                  
002170 77  WS-RETORNO-DIA           PIC S9(04)V9(4) COMP-3 VALUE ZERO.          
002180 77  WS-RETORNO-MEDIA         PIC S9(04)V9(4) COMP-3 VALUE ZERO.          
002190 77  WS-RETORNO-VARIANZA      PIC S9(04)V9(4) COMP-3 VALUE ZERO.          
002200 77  WS-RETORNO-DESVIO        PIC S9(04)V9(4) COMP-3 VALUE ZERO.          
002210                                                                          
002220*----------- RUTINA DE RAIZ CUADRADA (METODO DE NEWTON) ----------        
002230 77  WS-RAIZ-X                PIC S9(10)V9(4) COMP-3 VALUE ZERO.          
002240 77  WS-RAIZ-R                PIC S9(10)V9(4) COMP-3 VALUE ZERO.          
002250 77  WS-RAIZ-ANT              PIC S9(10)V9(4) COMP-3 VALUE ZERO.          
002260                                                                          
002270*----------- RUTINAS DE EXPONENCIAL Y LOGARITMO (CR-0491) --------        
002280 77  WS-EXP-Y                 PIC S9(04)V9(4) COMP-3 VALUE ZERO.          
002290 77  WS-EXP-Y-RED             PIC S9(04)V9(4) COMP-3 VALUE ZERO.          
002300 77  WS-EXP-M                 PIC 9(04) COMP VALUE ZERO.                  
002310 77  WS-EXP-TERM              PIC S9(06)V9(8) COMP-3 VALUE ZERO.          
002320 77  WS-EXP-SUMA              PIC S9(06)V9(8) COMP-3 VALUE ZERO.          
002330 77  WS-EXP-K                 PIC 9(04) COMP VALUE ZERO.                  
002340 77  WS-EXP-R                 PIC S9(10)V9(6) COMP-3 VALUE ZERO.          
002350                                                                          
002360 77  WS-LN-X                  PIC S9(06)V9(6) COMP-3 VALUE ZERO.          
002370 77  WS-LN-X-RED              PIC S9(06)V9(6) COMP-3 VALUE ZERO.          
002380 77  WS-LN-N                  PIC S9(04) COMP VALUE ZERO.                 
002390 77  WS-LN-Y                  PIC S9(06)V9(6) COMP-3 VALUE ZERO.          
002400 77  WS-LN-2                  PIC S9V9(7) COMP-3 VALUE 0.6931472.         
002410 77  WS-LN-R                  PIC S9(06)V9(6) COMP-3 VALUE ZERO.          
002420                                                                          
002430 77  WS-EXPONENTE              PIC S9(06)V9(6) COMP-3 VALUE ZERO.         
002440                                                                          
002450*----------- AREAS DE IMPRESION DEL REPORTE (ESTILO PROGM44S) ----        
002460 77  WS-LINEA-FIJA           PIC 9(02)   VALUE 56.                        
002470 77  WS-CUENTA-LINEA         PIC 9(02)   VALUE ZEROS.                     
002480 77  WS-CUENTA-PAGINA        PIC 9(02)   VALUE 01.                        
002490                                                                          
002500 01  IMP-TITULO.                                                          
002510     03  FILLER              PIC X(01)   VALUE SPACES.                    
002520     03  FILLER              PIC X(34)   VALUE                            
002530         'BKTSTRUN - RESUMEN DE BACKTESTING'.                             
002540     03  FILLER              PIC X(12)   VALUE SPACES.                    
002550     03  FILLER              PIC X(07)   VALUE 'PAGINA '.                 
002560     03  IMP-TIT-PAGINA      PIC Z9      VALUE ZEROES.                    
002570     03  FILLER              PIC X(76)   VALUE SPACES.                    
002580                                                                          
002590 01  IMP-SUBT-STOCK.                                                      
002600     03  FILLER              PIC X(01)   VALUE SPACES.                    
002610     03  FILLER              PIC X(07)   VALUE 'STOCK: '.                 
002620     03  IMP-SUB-COD         PIC X(09)   VALUE SPACES.                    
002630     03  FILLER              PIC X(07)   VALUE SPACES.                    
002640     03  FILLER              PIC X(08)   VALUE 'PERIODO '.                
002650     03  IMP-SUB-INI         PIC 9(08)   VALUE ZEROS.                     
002660     03  FILLER              PIC X(03)   VALUE ' A '.                     
002670     03  IMP-SUB-FIN         PIC 9(08)   VALUE ZEROS.                     
002680     03  FILLER              PIC X(81)   VALUE SPACES.                    
002690                                                                          
002700 01  IMP-SUBT-PARAM.                                                      
002710     03  FILLER              PIC X(01)   VALUE SPACES.                    
002720     03  FILLER              PIC X(10)   VALUE 'CAPITAL: '.               
002730     03  IMP-SUB-CAPITAL     PIC Z(11)9.99.                               
002740     03  FILLER              PIC X(03)   VALUE SPACES.                    
002750     03  FILLER              PIC X(10)   VALUE 'COMISION: '.              
002760     03  IMP-SUB-COMISION    PIC Z.9999.                                  
002770     03  FILLER              PIC X(03)   VALUE SPACES.                    
002780     03  FILLER              PIC X(13)   VALUE 'DESLIZAM.:   '.           
002790     03  IMP-SUB-DESLIZ      PIC Z.9999.                                  
002800     03  FILLER              PIC X(57)   VALUE SPACES.                    
002810                                                                          
002820 01  IMP-HEADER-TRADE.                                                    
002830     03  FILLER              PIC X(01)   VALUE SPACES.                    
002840     03  FILLER              PIC X(08)   VALUE 'FECHA   '.                
002850     03  FILLER              PIC X(02)   VALUE SPACES.                    
002860     03  FILLER              PIC X(04)   VALUE 'OPER'.                    
002870     03  FILLER              PIC X(02)   VALUE SPACES.                    
002880     03  FILLER              PIC X(12)   VALUE '      PRECIO'.            
002890     03  FILLER              PIC X(02)   VALUE SPACES.                    
002900     03  FILLER              PIC X(09)   VALUE '  ACCIONES'.              
002910     03  FILLER              PIC X(02)   VALUE SPACES.                    
002920     03  FILLER              PIC X(15)   VALUE '         IMPORTE'.        
002930     03  FILLER              PIC X(02)   VALUE SPACES.                    
002940     03  FILLER              PIC X(12)   VALUE '    COMISION'.            
002950     03  FILLER              PIC X(41)   VALUE SPACES.                    
002960                                                                          
002970 01  IMP-DET-TRADE.                                                       
002980     03  FILLER              PIC X(01)   VALUE SPACES.                    
002990     03  IMP-TRD-FECHA       PIC 9(08).                                   
003000     03  FILLER              PIC X(02)   VALUE SPACES.                    
003010     03  IMP-TRD-ACCION      PIC X(04).                                   
003020     03  FILLER              PIC X(02)   VALUE SPACES.                    
003030     03  IMP-TRD-PRECIO      PIC Z(6)9.99.                                
003040     03  FILLER              PIC X(02)   VALUE SPACES.                    
003050     03  IMP-TRD-CANT        PIC Z(8)9.                                   
003060     03  FILLER              PIC X(02)   VALUE SPACES.                    
003070     03  IMP-TRD-IMPORTE     PIC Z(10)9.99.                               
003080     03  FILLER              PIC X(02)   VALUE SPACES.                    
003090     03  IMP-TRD-COMISION    PIC Z(6)9.99.                                
003100     03  FILLER              PIC X(43)   VALUE SPACES.                    
003110                                                                          
003120 01  IMP-MET-LINEA.                                                       
003130     03  FILLER              PIC X(01)   VALUE SPACES.                    
003140     03  IMP-MET-ETIQUETA    PIC X(22)   VALUE SPACES.                    
003150     03  FILLER              PIC X(02)   VALUE SPACES.                    
003160     03  IMP-MET-VALOR       PIC Z(10)9.99-.                              
003170     03  FILLER              PIC X(97)   VALUE SPACES.                    
003180                                                                          
003190 01  IMP-FOOTER-VALID.                                                    
003200     03  FILLER              PIC X(01)   VALUE SPACES.                    
003210     03  FILLER              PIC X(14)   VALUE 'CONTROL CORRID'.          
003220     03  FILLER              PIC X(02)   VALUE SPACES.                    
003230     03  FILLER              PIC X(14)   VALUE 'DIAS PROCESAD.'.          
003240     03  IMP-FOOT-LEIDOS     PIC Z(7)9.                                   
003250     03  FILLER              PIC X(03)   VALUE SPACES.                    
003260     03  FILLER              PIC X(10)   VALUE 'OPERACION.'.              
003270     03  IMP-FOOT-ACEPT      PIC Z(7)9.                                   
003280     03  FILLER              PIC X(03)   VALUE SPACES.                    
003290     03  FILLER              PIC X(10)   VALUE 'PARES EVAL'.              
003300     03  IMP-FOOT-RECHZ      PIC Z(7)9.                                   
003310     03  FILLER              PIC X(63)   VALUE SPACES.                    
003320                                                                          
003330 01  IMP-FOOTER-CTLVAL.                                                   
003340     03  FILLER              PIC X(01)   VALUE SPACES.                    
003350     03  FILLER              PIC X(14)   VALUE 'CTRL VALIDACIO'.          
003360     03  FILLER              PIC X(02)   VALUE SPACES.                    
003370     03  FILLER              PIC X(14)   VALUE 'LEIDOS K-LINE.'.          
003380     03  IMP-CTL-LEIDOS      PIC Z(7)9.                                   
003390     03  FILLER              PIC X(03)   VALUE SPACES.                    
003400     03  FILLER              PIC X(10)   VALUE 'ACEPTADOS.'.              
003410     03  IMP-CTL-ACEPT       PIC Z(7)9.                                   
003420     03  FILLER              PIC X(03)   VALUE SPACES.                    
003430     03  FILLER              PIC X(10)   VALUE 'RECHAZADOS'.              
003440     03  IMP-CTL-RECHZ       PIC Z(7)9.                                   
003450     03  FILLER              PIC X(51)   VALUE SPACES.                    
003460                                                                          
003470*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
003480 PROCEDURE DIVISION.                                                      
003490                                                                          
003500 MAIN-PROGRAM-I.                                                          
003510*    SECUENCIA DEL LOTE: CARGA LA SERIE Y SUS INDICADORES, SIMULA         
003520*    LA ESTRATEGIA DIA POR DIA, CALCULA LAS METRICAS FINALES Y            
003530*    POR ULTIMO IMPRIME EL REPORTE DE BACKTESTING (PROGM44S).             
003540                                                                          
003550     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F                            
003560     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F                           
003570     PERFORM 3000-METRICAS-I THRU 3000-METRICAS-F                         
003580     PERFORM 6000-IMPRIMIR-I THRU 6000-IMPRIMIR-F                         
003590     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.                            
003600                                                                          
003610 MAIN-PROGRAM-F. GOBACK.                                                  
003620                                                                          
003630*----------------------------------------------------------------         
003640 1000-INICIO-I.                                                           
003650                                                                          
003660*LEE LA TARJETA DE PARAMETROS DE LA CORRIDA DE BACKTEST.                  
003670     OPEN INPUT TARJETA-PARM                                              
003680     IF FS-PARM IS NOT EQUAL '00' THEN                                    
003690        DISPLAY '* ERROR EN OPEN TARJETA-PARM = ' FS-PARM                 
003700        MOVE 9999 TO RETURN-CODE                                          
003710        STOP RUN                                                          
003720     END-IF                                                               
003730     READ TARJETA-PARM INTO PARMCD                                        
003740        AT END                                                            
003750           DISPLAY '* TARJETA DE PARAMETROS VACIA'                        
003760           MOVE 9999 TO RETURN-CODE                                       
003770           STOP RUN                                                       
003780     END-READ                                                             
003790     CLOSE TARJETA-PARM                                                   
003800                                                                          
003810*TRASLADA LOS PARAMETROS DE LA CORRIDA (CAPITAL, COMISION,                
003820*DESLIZAMIENTO Y TASA LIBRE DE RIESGO) A WORKING-STORAGE.                 
003830     MOVE PRM-COD-ACCION   TO WS-COD-ACCION-AUX                           
003840     MOVE PRM-FECHA-INICIO TO WS-FECHA-INI-PARM                           
003850     MOVE PRM-FECHA-FIN    TO WS-FECHA-FIN-PARM                           
003860     MOVE PRM-CAPITAL-INIC TO WS-CAPITAL-INIC                             
003870     MOVE PRM-TASA-COMISION TO WS-TASA-COMISION                           
003880     MOVE PRM-TASA-DESLIZ  TO WS-TASA-DESLIZ                              
003890     MOVE PRM-TASA-LIBRE   TO WS-TASA-LIBRE                               
003900                                                                          
003910*INC-0656 - SIN CAPITAL INICIAL NO HAY NADA PARA SIMULAR.                 
003920     IF WS-CAPITAL-INIC = ZERO THEN                                       
003930        DISPLAY '* ABORT - INC-0656 CAPITAL INICIAL EN CERO'              
003940        MOVE 9998 TO RETURN-CODE                                          
003950        STOP RUN                                                          
003960     END-IF                                                               
003970                                                                          
003980*LA SERIE DE PRECIOS VALIDADA POR KLNVALID.                               
003990     OPEN INPUT VALIDO-KLN                                                
004000     IF FS-VALIDO IS NOT EQUAL '00' THEN                                  
004010        DISPLAY '* ERROR EN OPEN VALIDO-KLN = ' FS-VALIDO                 
004020        MOVE 9999 TO RETURN-CODE                                          
004030        STOP RUN                                                          
004040     END-IF                                                               
004050                                                                          
004060*LOS INDICADORES TECNICOS CALCULADOS POR INDCALC1 SOBRE LA                
004070*MISMA SERIE, EN EL MISMO ORDEN DE FECHAS (LOCK-STEP).                    
004080     OPEN INPUT VALIDO-IND                                                
004090     IF FS-INDIC IS NOT EQUAL '00' THEN                                   
004100        DISPLAY '* ERROR EN OPEN VALIDO-IND = ' FS-INDIC                  
004110        MOVE 9999 TO RETURN-CODE                                          
004120        STOP RUN                                                          
004130     END-IF                                                               
004140                                                                          
004150*BITACORA DE OPERACIONES (COMPRAS Y VENTAS) DE LA CORRIDA.                
004160     OPEN OUTPUT SALIDA-TRD                                               
004170     IF FS-TRADE IS NOT EQUAL '00' THEN                                   
004180        DISPLAY '* ERROR EN OPEN SALIDA-TRD = ' FS-TRADE                  
004190        MOVE 9999 TO RETURN-CODE                                          
004200        STOP RUN                                                          
004210     END-IF                                                               
004220                                                                          
004230*REPORTE IMPRESO DE LA CORRIDA (ESTILO PROGM44S).                         
004240     OPEN OUTPUT SALIDA-RPT                                               
004250     IF FS-RPT IS NOT EQUAL '00' THEN                                     
004260        DISPLAY '* ERROR EN OPEN SALIDA-RPT = ' FS-RPT                    
004270        MOVE 9999 TO RETURN-CODE                                          
004280        STOP RUN                                                          
004290     END-IF                                                               
004300*CR-0349 - TRAE LOS TOTALES DE VALIDACION ESCRITOS POR KLNVALID           
004310*EN SU PROPIO JOBSTEP, PARA NO TENER QUE RELEER LOS RECHAZOS.             
004320     OPEN INPUT CTLTOT-ENT                                                
004330     IF FS-CTLTOT IS NOT EQUAL '00' THEN                                  
004340        DISPLAY '* ERROR EN OPEN CTLTOT-ENT = ' FS-CTLTOT                 
004350        MOVE 9999 TO RETURN-CODE                                          
004360        STOP RUN                                                          
004370     END-IF                                                               
004380     READ CTLTOT-ENT INTO CTLREC                                          
004390        AT END                                                            
004400           MOVE ZEROS TO CTL-LEIDOS CTL-ACEPTADOS                         
004410                         CTL-RECHAZADOS                                   
004420     END-READ                                                             
004430     CLOSE CTLTOT-ENT                                                     
004440                                                                          
004450*CARGA TODA LA SERIE Y SUS INDICADORES EN MEMORIA ANTES DE                
004460*SIMULAR, YA QUE LAS METRICAS FINALES MIRAN TODA LA CURVA.                
004470     PERFORM 1500-CARGAR-TABLA-I THRU 1500-CARGAR-TABLA-F                 
004480     CLOSE VALIDO-KLN                                                     
004490     CLOSE VALIDO-IND.                                                    
004500                                                                          
004510 1000-INICIO-F. EXIT.                                                     
004520                                                                          
004530*---- CARGA EN LOCK-STEP LA SERIE VALIDADA Y SUS INDICADORES -----        
004540 1500-CARGAR-TABLA-I.                                                     
004550                                                                          
004560*BARRE AMBOS ARCHIVOS EN PARALELO HASTA FIN DE CUALQUIERA.                
004570     SET WS-NO-FIN-LECTURA TO TRUE                                        
004580     MOVE ZERO TO WS-DIAS-CANT                                            
004590                                                                          
004600     PERFORM 1550-LEER-UN-DIA-I THRU 1550-LEER-UN-DIA-F                   
004610             UNTIL WS-FIN-LECTURA.                                        
004620                                                                          
004630 1500-CARGAR-TABLA-F. EXIT.                                               
004640                                                                          
004650 1550-LEER-UN-DIA-I.                                                      
004660                                                                          
004670*LEE UN DIA DE PRECIOS Y SU REGISTRO DE INDICADORES ASOCIADO;             
004680*AMBOS ARCHIVOS VIENEN ORDENADOS POR FECHA EN FORMA IDENTICA.             
004690     READ VALIDO-KLN INTO KLNREC                                          
004700        AT END                                                            
004710           SET WS-FIN-LECTURA TO TRUE                                     
004720     END-READ                                                             
004730                                                                          
004740     IF WS-NO-FIN-LECTURA THEN                                            
004750        READ VALIDO-IND INTO INDREC                                       
004760           AT END                                                         
004770              SET WS-FIN-LECTURA TO TRUE                                  
004780        END-READ                                                          
004790     END-IF                                                               
004800                                                                          
004810*SOLO SE GUARDA EL CIERRE Y LAS DOS MEDIAS QUE USA LA SENAL               
004820*(MA5/MA20); EL RESTO DE LOS INDICADORES NO HACE FALTA AQUI.              
004830     IF WS-NO-FIN-LECTURA THEN                                            
004840        ADD 1 TO WS-DIAS-CANT                                             
004850        MOVE KLN-FECHA         TO WS-D-FECHA(WS-DIAS-CANT)                
004860        MOVE KLN-PRECIO-CIERRE TO WS-D-CIERRE(WS-DIAS-CANT)               
004870        MOVE IND-MA5           TO WS-D-MA5(WS-DIAS-CANT)                  
004880        MOVE IND-MA20          TO WS-D-MA20(WS-DIAS-CANT)                 
004890     END-IF.                                                              
004900                                                                          
004910 1550-LEER-UN-DIA-F. EXIT.                                                
004920                                                                          
004930*----------------------------------------------------------------         
004940 2000-PROCESO-I.                                                          
004950                                                                          
004960*ARRANCA LA SIMULACION TODA EN EFECTIVO, SIN POSICION ABIERTA.            
004970     MOVE WS-CAPITAL-INIC TO WS-CASH                                      
004980     MOVE ZERO TO WS-ACCIONES WS-OPERAC-CANT                              
004990                                                                          
005000     PERFORM 2100-DIA-I THRU 2100-DIA-F                                   
005010             VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-DIAS-CANT.        
005020                                                                          
005030 2000-PROCESO-F. EXIT.                                                    
005040                                                                          
005050*---- PASO 1: EQUITY DEL DIA  -  PASO 2/3: SENAL Y EJECUCION -----        
005060 2100-DIA-I.                                                              
005070                                                                          
005080*PASO 1 (RULE 3.1) - EQUITY DEL DIA = CASH + POSICION VALUADA             
005090*AL CIERRE. SE GUARDA PARA LAS METRICAS DE RETORNO Y DRAWDOWN.            
005100     COMPUTE WS-EQUITY ROUNDED = WS-CASH +                                
005110             WS-ACCIONES * WS-D-CIERRE(WS-IX)                             
005120     MOVE WS-EQUITY TO WS-D-EQUITY(WS-IX)                                 
005130     MOVE WS-CASH   TO WS-D-CASH(WS-IX)                                   
005140     MOVE WS-ACCIONES TO WS-D-ACCIONES(WS-IX)                             
005150                                                                          
005160*PASO 2 - SENAL DE CRUCE DE MEDIAS MOVILES (RULE 3.2/3.3).                
005170*SOLO HAY SENAL CUANDO AMBAS MEDIAS YA ESTAN DISPONIBLES.                 
005180     SET WS-NO-HAY-SENAL TO TRUE                                          
005190     IF WS-D-MA5(WS-IX) NOT = ZERO AND                                    
005200        WS-D-MA20(WS-IX) NOT = ZERO THEN                                  
005210        IF WS-D-MA5(WS-IX) > WS-D-MA20(WS-IX) THEN                        
005220           SET WS-HAY-COMPRA TO TRUE                                      
005230        END-IF                                                            
005240        IF WS-D-MA5(WS-IX) < WS-D-MA20(WS-IX) THEN                        
005250           SET WS-HAY-VENTA TO TRUE                                       
005260        END-IF                                                            
005270     END-IF                                                               
005280                                                                          
005290*PASO 3 - EJECUTA LA SENAL. SOLO SE COMPRA SI SE ESTA AFUERA              
005300*DEL MERCADO, Y SOLO SE VENDE SI HAY POSICION ABIERTA.                    
005310     IF WS-HAY-COMPRA AND WS-ACCIONES = ZERO THEN                         
005320        PERFORM 2200-EJEC-COMPRA-I THRU 2200-EJEC-COMPRA-F                
005330     END-IF                                                               
005340                                                                          
005350     IF WS-HAY-VENTA AND WS-ACCIONES > ZERO THEN                          
005360        PERFORM 2300-EJEC-VENTA-I THRU 2300-EJEC-VENTA-F                  
005370     END-IF.                                                              
005380                                                                          
005390 2100-DIA-F. EXIT.                                                        
005400                                                                          
005410*---- EJECUCION DE COMPRA (RULE 3.2) -----------------------------        
005420 2200-EJEC-COMPRA-I.                                                      
005430                                                                          
005440*RULE 3.2 - EL PRECIO DE EJECUCION INCLUYE EL DESLIZAMIENTO               
005450*CONTRA EL OPERADOR (SE COMPRA UN POCO MAS CARO QUE EL CIERRE).           
005460     COMPUTE WS-PRECIO-EJEC ROUNDED =                                     
005470             WS-D-CIERRE(WS-IX) * (1 + WS-TASA-DESLIZ)                    
005480                                                                          
005490*LAS ACCIONES CHINAS COTIZAN EN LOTES DE 100 (1 LOTE = 1 MANO);           
005500*SE TRUNCA AL LOTE ENTERO QUE ALCANZA EL EFECTIVO DISPONIBLE.             
005510     COMPUTE WS-LOTES = WS-CASH / WS-PRECIO-EJEC / 100                    
005520     COMPUTE WS-ACCIONES-NUEVAS = WS-LOTES * 100                          
005530                                                                          
005540*SI NO ALCANZA NI PARA UN LOTE NO SE EJECUTA NADA ESTE DIA.               
005550     IF WS-ACCIONES-NUEVAS > ZERO THEN                                    
005560        COMPUTE WS-IMPORTE ROUNDED =                                      
005570                WS-ACCIONES-NUEVAS * WS-PRECIO-EJEC                       
005580        COMPUTE WS-COMISION ROUNDED =                                     
005590                WS-IMPORTE * WS-TASA-COMISION                             
005600        COMPUTE WS-COSTO-TOTAL = WS-IMPORTE + WS-COMISION                 
005610                                                                          
005620*CONTROL DE SOLVENCIA: LA COMISION NO PUEDE DEJAR EL CASH                 
005630*EN NEGATIVO (PUEDE PASAR SI LA TASA DE COMISION ES ALTA).                
005640        IF WS-COSTO-TOTAL NOT > WS-CASH THEN                              
005650           SUBTRACT WS-COSTO-TOTAL FROM WS-CASH                           
005660           MOVE WS-ACCIONES-NUEVAS TO WS-ACCIONES                         
005670           PERFORM 2250-GRABAR-TRADE-I THRU 2250-GRABAR-TRADE-F           
005680        END-IF                                                            
005690     END-IF.                                                              
005700                                                                          
005710 2200-EJEC-COMPRA-F. EXIT.                                                
005720                                                                          
005730*---- GRABA EL REGISTRO DE OPERACION (COMPRA) --------------------        
005740 2250-GRABAR-TRADE-I.                                                     
005750                                                                          
005760*GRABA EL REGISTRO DE LA OPERACION EN LA BITACORA DE TRADES.              
005770     MOVE WS-D-FECHA(WS-IX)   TO TRD-FECHA                                
005780     MOVE 'BUY '               TO TRD-ACCION                              
005790     MOVE WS-PRECIO-EJEC       TO TRD-PRECIO                              
005800     MOVE WS-ACCIONES-NUEVAS   TO TRD-CANT-ACCIONES                       
005810     MOVE WS-IMPORTE           TO TRD-IMPORTE                             
005820     MOVE WS-COMISION          TO TRD-COMISION                            
005830                                                                          
005840*GUARDA EL PRECIO DE COMPRA EN LA TABLA DE OPERACIONES PARA               
005850*QUE 3400-CALC-WINRATE-I LO PUEDA EMPAREJAR CON LA VENTA.                 
005860     WRITE REG-TRADE FROM TRDREC                                          
005870     ADD 1 TO WS-OPERAC-CANT                                              
005880     SET WS-OP-ES-COMPRA(WS-OPERAC-CANT) TO TRUE                          
005890     MOVE WS-PRECIO-EJEC TO WS-OP-PRECIO(WS-OPERAC-CANT).                 
005900                                                                          
005910 2250-GRABAR-TRADE-F. EXIT.                                               
005920                                                                          
005930*---- EJECUCION DE VENTA (RULE 3.3) ------------------------------        
005940 2300-EJEC-VENTA-I.                                                       
005950                                                                          
005960*RULE 3.3 - EL DESLIZAMIENTO JUEGA EN CONTRA AL VENDER (SE                
005970*LIQUIDA UN POCO MAS BARATO QUE EL CIERRE).                               
005980     COMPUTE WS-PRECIO-EJEC ROUNDED =                                     
005990             WS-D-CIERRE(WS-IX) * (1 - WS-TASA-DESLIZ)                    
006000                                                                          
006010     COMPUTE WS-IMPORTE ROUNDED = WS-ACCIONES * WS-PRECIO-EJEC            
006020     COMPUTE WS-COMISION ROUNDED = WS-IMPORTE * WS-TASA-COMISION          
006030     COMPUTE WS-PROCEDE = WS-IMPORTE - WS-COMISION                        
006040                                                                          
006050*SE LIQUIDA SIEMPRE LA POSICION COMPLETA (SIN VENTAS PARCIALES).          
006060     ADD WS-PROCEDE TO WS-CASH                                            
006070     MOVE WS-ACCIONES TO WS-ACCIONES-NUEVAS                               
006080     PERFORM 2350-GRABAR-VENTA-I THRU 2350-GRABAR-VENTA-F                 
006090     MOVE ZERO TO WS-ACCIONES.                                            
006100                                                                          
006110 2300-EJEC-VENTA-F. EXIT.                                                 
006120                                                                          
006130*---- GRABA EL REGISTRO DE OPERACION (VENTA) ---------------------        
006140 2350-GRABAR-VENTA-I.                                                     
006150                                                                          
006160*GRABA EL REGISTRO DE LA OPERACION DE VENTA.                              
006170     MOVE WS-D-FECHA(WS-IX)   TO TRD-FECHA                                
006180     MOVE 'SELL'               TO TRD-ACCION                              
006190     MOVE WS-PRECIO-EJEC       TO TRD-PRECIO                              
006200     MOVE WS-ACCIONES-NUEVAS   TO TRD-CANT-ACCIONES                       
006210     MOVE WS-IMPORTE           TO TRD-IMPORTE                             
006220     MOVE WS-COMISION          TO TRD-COMISION                            
006230                                                                          
006240     WRITE REG-TRADE FROM TRDREC                                          
006250     ADD 1 TO WS-OPERAC-CANT                                              
006260     SET WS-OP-ES-VENTA(WS-OPERAC-CANT) TO TRUE                           
006270     MOVE WS-PRECIO-EJEC TO WS-OP-PRECIO(WS-OPERAC-CANT).                 
006280                                                                          
006290 2350-GRABAR-VENTA-F. EXIT.                                               
006300                                                                          
006310*---- CALCULO DE METRICAS DE RENDIMIENTO (RULE 3.4) --------------        
006320 3000-METRICAS-I.                                                         
006330                                                                          
006340*RULE 3.4 - CALCULA LAS CINCO METRICAS DE RENDIMIENTO DE LA               
006350*CORRIDA SOBRE LA CURVA DE EQUITY YA ARMADA EN 2100-DIA-I.                
006360     MOVE ZERO TO WS-RETORNO-TOTAL WS-RETORNO-ANUAL WS-SHARPE             
006370     MOVE ZERO TO WS-DRAWDOWN-MAX WS-WIN-RATE                             
006380                                                                          
006390*SIN DIAS PROCESADOS NO HAY NADA PARA MEDIR.                              
006400     IF WS-DIAS-CANT = ZERO THEN                                          
006410        GO TO 3000-METRICAS-F                                             
006420     END-IF                                                               
006430                                                                          
006440*RETORNO TOTAL = VARIACION DEL CAPITAL ENTRE EL PRIMER Y EL               
006450*ULTIMO DIA DE LA CORRIDA, SOBRE EL CAPITAL INICIAL.                      
006460     MOVE WS-D-EQUITY(WS-DIAS-CANT) TO WS-CAPITAL-FINAL                   
006470     COMPUTE WS-RETORNO-TOTAL ROUNDED =                                   
006480             (WS-CAPITAL-FINAL - WS-CAPITAL-INIC)                         
006490             / WS-CAPITAL-INIC                                            
006500                                                                          
006510     PERFORM 3100-CALC-ANUAL-I THRU 3100-CALC-ANUAL-F                     
006520     PERFORM 3200-CALC-SHARPE-I THRU 3200-CALC-SHARPE-F                   
006530     PERFORM 3300-CALC-DRAWDOWN-I THRU 3300-CALC-DRAWDOWN-F               
006540     PERFORM 3400-CALC-WINRATE-I THRU 3400-CALC-WINRATE-F.                
006550                                                                          
006560 3000-METRICAS-F. EXIT.                                                   
006570                                                                          
006580*---- RETORNO ANUALIZADO  -  (1+R)**(252/T) - 1  (CR-0491) -------        
006590 3100-CALC-ANUAL-I.                                                       
006600                                                                          
006610*CR-0491 - RETORNO ANUALIZADO = (1+R) ELEVADO A (252/T) MENOS 1.          
006620*COMO NO HAY ** NI FUNCTION EN ESTE COMPILADOR, LA POTENCIA SE            
006630*ARMA CON LN Y EXP POR SERIES (PARRAFOS 9000/9100).                       
006640     COMPUTE WS-LN-X = 1 + WS-RETORNO-TOTAL                               
006650*PERDIDA TOTAL (CAPITAL FINAL <= CERO); EL LN NO ESTA DEFINIDO,           
006660*SE INFORMA EL RETORNO ANUAL COMO -100%.                                  
006670     IF WS-LN-X NOT > ZERO THEN                                           
006680        MOVE -1 TO WS-RETORNO-ANUAL                                       
006690        GO TO 3100-CALC-ANUAL-F                                           
006700     END-IF                                                               
006710                                                                          
006720*LN(1+R) - LOGARITMO NATURAL DEL RETORNO TOTAL.                           
006730     PERFORM 9100-CALC-LN-I THRU 9100-CALC-LN-F                           
006740                                                                          
006750*252 = RUEDAS HABILES PROMEDIO DEL ANO BURSATIL CHINO.                    
006760*(1+R)**(252/T) = EXP( (252/T) * LN(1+R) ).                               
006770     COMPUTE WS-EXPONENTE = 252 / WS-DIAS-CANT                            
006780     COMPUTE WS-EXP-Y = WS-EXPONENTE * WS-LN-R                            
006790     PERFORM 9000-CALC-EXP-I THRU 9000-CALC-EXP-F                         
006800                                                                          
006810     COMPUTE WS-RETORNO-ANUAL ROUNDED = WS-EXP-R - 1.                     
006820                                                                          
006830 3100-CALC-ANUAL-F. EXIT.                                                 
006840                                                                          
006850*---- INDICE DE SHARPE (CR-0533) - RETORNOS DIARIOS --------------        
006860 3200-CALC-SHARPE-I.                                                      
006870                                                                          
006880*CR-0533 - SHARPE SOBRE RETORNOS DIARIOS, ANUALIZADO POR RAIZ             
006890*DE 252. REQUIERE AL MENOS DOS RETORNOS DIARIOS VALIDOS.                  
006900     MOVE ZERO TO WS-RETORNO-SUMA WS-RETORNO-SUMA-CUAD                    
006910     MOVE ZERO TO WS-RETORNO-CANT WS-SHARPE                               
006920                                                                          
006930*CON MENOS DE DOS DIAS NO HAY NINGUN RETORNO DIARIO POSIBLE.              
006940     IF WS-DIAS-CANT < 2 THEN                                             
006950        GO TO 3200-CALC-SHARPE-F                                          
006960     END-IF                                                               
006970                                                                          
006980*ACUMULA LA SUMA Y LA SUMA DE CUADRADOS DE LOS RETORNOS DIARIOS           
006990*PARA OBTENER SU MEDIA Y VARIANZA MUESTRAL MAS ABAJO.                     
007000     PERFORM 3210-ACUMULAR-RETORNO-I THRU 3210-ACUMULAR-RETORNO-F         
007010             VARYING WS-IX FROM 2 BY 1 UNTIL WS-IX > WS-DIAS-CANT         
007020                                                                          
007030*LA VARIANZA MUESTRAL NECESITA AL MENOS DOS OBSERVACIONES.                
007040     IF WS-RETORNO-CANT < 2 THEN                                          
007050        GO TO 3200-CALC-SHARPE-F                                          
007060     END-IF                                                               
007070                                                                          
007080*MEDIA Y VARIANZA MUESTRAL (DIVISOR N-1) DE LOS RETORNOS.                 
007090     COMPUTE WS-RETORNO-MEDIA ROUNDED =                                   
007100             WS-RETORNO-SUMA / WS-RETORNO-CANT                            
007110     COMPUTE WS-RETORNO-VARIANZA ROUNDED =                                
007120             (WS-RETORNO-SUMA-CUAD -                                      
007130              WS-RETORNO-CANT * WS-RETORNO-MEDIA                          
007140              * WS-RETORNO-MEDIA)                                         
007150             / (WS-RETORNO-CANT - 1)                                      
007160                                                                          
007170*VARIANZA NULA (SERIE SIN MOVIMIENTO); EL SHARPE NO SE DEFINE.            
007180     IF WS-RETORNO-VARIANZA NOT > ZERO THEN                               
007190        GO TO 3200-CALC-SHARPE-F                                          
007200     END-IF                                                               
007210                                                                          
007220*DESVIO ESTANDAR DIARIO Y SU ANUALIZACION POR RAIZ DE 252.                
007230     MOVE WS-RETORNO-VARIANZA TO WS-RAIZ-X                                
007240     PERFORM 8000-CALC-RAIZ-I THRU 8000-CALC-RAIZ-F                       
007250     MOVE WS-RAIZ-R TO WS-RETORNO-DESVIO                                  
007260                                                                          
007270     MOVE 252 TO WS-RAIZ-X                                                
007280     PERFORM 8000-CALC-RAIZ-I THRU 8000-CALC-RAIZ-F                       
007290                                                                          
007300*(RETORNO MEDIO - TASA LIBRE DIARIA) / DESVIO, ANUALIZADO.                
007310     COMPUTE WS-SHARPE ROUNDED =                                          
007320             (WS-RETORNO-MEDIA - WS-TASA-LIBRE / 252) /                   
007330             WS-RETORNO-DESVIO * WS-RAIZ-R.                               
007340                                                                          
007350 3200-CALC-SHARPE-F. EXIT.                                                
007360                                                                          
007370 3210-ACUMULAR-RETORNO-I.                                                 
007380                                                                          
007390*RETORNO DIARIO = VARIACION DEL EQUITY CONTRA EL DIA ANTERIOR.            
007400     IF WS-D-EQUITY(WS-IX - 1) NOT = ZERO THEN                            
007410        COMPUTE WS-RETORNO-DIA ROUNDED =                                  
007420                WS-D-EQUITY(WS-IX) / WS-D-EQUITY(WS-IX - 1) - 1           
007430        ADD WS-RETORNO-DIA TO WS-RETORNO-SUMA                             
007440        COMPUTE WS-RETORNO-SUMA-CUAD ROUNDED =                            
007450                WS-RETORNO-SUMA-CUAD +                                    
007460                WS-RETORNO-DIA * WS-RETORNO-DIA                           
007470        ADD 1 TO WS-RETORNO-CANT                                          
007480     END-IF.                                                              
007490                                                                          
007500 3210-ACUMULAR-RETORNO-F. EXIT.                                           
007510                                                                          
007520*---- MAXIMO DRAWDOWN SOBRE LA CURVA DE CAPITAL (CR-0402) --------        
007530 3300-CALC-DRAWDOWN-I.                                                    
007540                                                                          
007550*CR-0402 - DRAWDOWN MAXIMO = PEOR CAIDA DEL EQUITY RESPECTO DE            
007560*SU MAXIMO HISTORICO CORRIDO, RECORRIENDO TODA LA SERIE.                  
007570     MOVE WS-D-EQUITY(1) TO WS-MAX-CORRIDO                                
007580     MOVE ZERO TO WS-DRAWDOWN-MAX                                         
007590                                                                          
007600     PERFORM 3310-EVAL-DRAWDOWN-I THRU 3310-EVAL-DRAWDOWN-F               
007610             VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-DIAS-CANT.        
007620                                                                          
007630 3300-CALC-DRAWDOWN-F. EXIT.                                              
007640                                                                          
007650 3310-EVAL-DRAWDOWN-I.                                                    
007660                                                                          
007670*ACTUALIZA EL MAXIMO HISTORICO CORRIDO HASTA EL DIA WS-IX.                
007680     IF WS-D-EQUITY(WS-IX) > WS-MAX-CORRIDO THEN                          
007690        MOVE WS-D-EQUITY(WS-IX) TO WS-MAX-CORRIDO                         
007700     END-IF                                                               
007710                                                                          
007720*CAIDA DEL DIA RESPECTO DEL MAXIMO; SE GUARDA LA MAS PROFUNDA.            
007730     IF WS-MAX-CORRIDO NOT = ZERO THEN                                    
007740        COMPUTE WS-DD-DIA ROUNDED =                                       
007750           (WS-D-EQUITY(WS-IX) - WS-MAX-CORRIDO) / WS-MAX-CORRIDO         
007760        IF WS-DD-DIA < WS-DRAWDOWN-MAX THEN                               
007770           MOVE WS-DD-DIA TO WS-DRAWDOWN-MAX                              
007780        END-IF                                                            
007790     END-IF.                                                              
007800                                                                          
007810 3310-EVAL-DRAWDOWN-F. EXIT.                                              
007820                                                                          
007830*---- PORCENTAJE DE OPERACIONES GANADORAS (CR-0533) --------------        
007840 3400-CALC-WINRATE-I.                                                     
007850                                                                          
007860*CR-0533 - PORCENTAJE DE PARES COMPRA/VENTA QUE CIERRAN EN                
007870*GANANCIA, SOBRE EL TOTAL DE PARES COMPLETOS DE LA CORRIDA.               
007880     MOVE ZERO TO WS-OP-GANADORAS WS-OP-PERDEDORAS WS-PARES-CANT          
007890     MOVE ZERO TO WS-WIN-RATE                                             
007900                                                                          
007910*HACEN FALTA AL MENOS UNA COMPRA Y UNA VENTA PARA UN PAR.                 
007920     IF WS-OPERAC-CANT < 2 THEN                                           
007930        GO TO 3400-CALC-WINRATE-F                                         
007940     END-IF                                                               
007950                                                                          
007960*RECORRE LA TABLA DE OPERACIONES DE DOS EN DOS (COMPRA/VENTA).            
007970     PERFORM 3410-EVAL-PAR-I THRU 3410-EVAL-PAR-F                         
007980             VARYING WS-JX FROM 1 BY 2                                    
007990             UNTIL WS-JX > WS-OPERAC-CANT                                 
008000                                                                          
008010*WIN RATE = PARES GANADORES SOBRE EL TOTAL DE PARES EVALUADOS.            
008020     IF WS-PARES-CANT > ZERO THEN                                         
008030        COMPUTE WS-WIN-RATE ROUNDED =                                     
008040                WS-OP-GANADORAS / WS-PARES-CANT                           
008050     END-IF.                                                              
008060                                                                          
008070 3400-CALC-WINRATE-F. EXIT.                                               
008080                                                                          
008090 3410-EVAL-PAR-I.                                                         
008100                                                                          
008110*UN PAR VALIDO ES UNA COMPRA SEGUIDA INMEDIATAMENTE DE SU                 
008120*VENTA; GANA SI EL PRECIO DE VENTA SUPERA AL DE COMPRA.                   
008130     IF WS-JX < WS-OPERAC-CANT THEN                                       
008140        IF WS-OP-ES-COMPRA(WS-JX) AND                                     
008150           WS-OP-ES-VENTA(WS-JX + 1) THEN                                 
008160           ADD 1 TO WS-PARES-CANT                                         
008170           IF WS-OP-PRECIO(WS-JX + 1) > WS-OP-PRECIO(WS-JX) THEN          
008180              ADD 1 TO WS-OP-GANADORAS                                    
008190           ELSE                                                           
008200              ADD 1 TO WS-OP-PERDEDORAS                                   
008210           END-IF                                                         
008220        END-IF                                                            
008230     END-IF.                                                              
008240                                                                          
008250 3410-EVAL-PAR-F. EXIT.                                                   
008260                                                                          
008270*---- RAIZ CUADRADA POR NEWTON-RAPHSON (COMPARTIDA CON CR-0340) --        
008280 8000-CALC-RAIZ-I.                                                        
008290                                                                          
008300*NEWTON-RAPHSON, COMPARTIDA CON INDCALC1 (CR-0340).                       
008310     MOVE ZERO TO WS-RAIZ-R                                               
008320     IF WS-RAIZ-X > ZERO THEN                                             
008330        MOVE WS-RAIZ-X TO WS-RAIZ-R                                       
008340        PERFORM 8010-ITERAR-RAIZ-I THRU 8010-ITERAR-RAIZ-F                
008350                8 TIMES                                                   
008360     END-IF.                                                              
008370                                                                          
008380 8000-CALC-RAIZ-F. EXIT.                                                  
008390                                                                          
008400 8010-ITERAR-RAIZ-I.                                                      
008410                                                                          
008420*UNA ITERACION DE NEWTON: PROMEDIA LA RAIZ ANTERIOR CON EL                
008430*ARGUMENTO DIVIDIDO POR ELLA MISMA.                                       
008440     MOVE WS-RAIZ-R TO WS-RAIZ-ANT                                        
008450     COMPUTE WS-RAIZ-R ROUNDED =                                          
008460        (WS-RAIZ-ANT + WS-RAIZ-X / WS-RAIZ-ANT) / 2.                      
008470                                                                          
008480 8010-ITERAR-RAIZ-F. EXIT.                                                
008490                                                                          
008500*---- EXPONENCIAL POR SERIE DE TAYLOR CON ESCALADO (CR-0491) -----        
008510*     ENTRA WS-EXP-Y, DEVUELVE WS-EXP-R = E ELEVADO A WS-EXP-Y            
008520 9000-CALC-EXP-I.                                                         
008530                                                                          
008540*EXPONENCIAL POR SERIE DE TAYLOR; SOLO CONVERGE RAPIDO CON                
008550*EL EXPONENTE CHICO, POR ESO SE REDUCE EL RANGO PRIMERO.                  
008560     MOVE WS-EXP-Y TO WS-EXP-Y-RED                                        
008570     MOVE ZERO TO WS-EXP-M                                                
008580                                                                          
008590*DIVIDE EL EXPONENTE POR 2 HASTA DEJARLO ENTRE -1 Y 1,                    
008600*CONTANDO LAS VECES EN WS-EXP-M PARA DESHACERLO AL FINAL.                 
008610     PERFORM 9010-REDUCIR-EXP-I THRU 9010-REDUCIR-EXP-F                   
008620             UNTIL WS-EXP-Y-RED NOT > 1 AND WS-EXP-Y-RED NOT < -1         
008630                                                                          
008640     MOVE 1 TO WS-EXP-TERM WS-EXP-SUMA                                    
008650                                                                          
008660*SUMA LOS PRIMEROS 15 TERMINOS DE LA SERIE DE TAYLOR DE E**Y.             
008670     PERFORM 9020-TERMINO-EXP-I THRU 9020-TERMINO-EXP-F                   
008680             VARYING WS-EXP-K FROM 1 BY 1 UNTIL WS-EXP-K > 15             
008690                                                                          
008700     MOVE WS-EXP-SUMA TO WS-EXP-R                                         
008710                                                                          
008720*DESHACE LA REDUCCION DE RANGO ELEVANDO AL CUADRADO WS-EXP-M              
008730*VECES (E**Y = (E**(Y/2**M))**(2**M)).                                    
008740     PERFORM 9030-CUADRAR-EXP-I THRU 9030-CUADRAR-EXP-F                   
008750             WS-EXP-M TIMES.                                              
008760                                                                          
008770 9000-CALC-EXP-F. EXIT.                                                   
008780                                                                          
008790 9010-REDUCIR-EXP-I.                                                      
008800                                                                          
008810*UN PASO DE LA REDUCCION DE RANGO DEL EXPONENTE.                          
008820     COMPUTE WS-EXP-Y-RED = WS-EXP-Y-RED / 2                              
008830     ADD 1 TO WS-EXP-M.                                                   
008840                                                                          
008850 9010-REDUCIR-EXP-F. EXIT.                                                
008860                                                                          
008870 9020-TERMINO-EXP-I.                                                      
008880                                                                          
008890*TERMINO K DE LA SERIE: TERM(K) = TERM(K-1) * Y / K.                      
008900     COMPUTE WS-EXP-TERM ROUNDED =                                        
008910             WS-EXP-TERM * WS-EXP-Y-RED / WS-EXP-K                        
008920     ADD WS-EXP-TERM TO WS-EXP-SUMA.                                      
008930                                                                          
008940 9020-TERMINO-EXP-F. EXIT.                                                
008950                                                                          
008960 9030-CUADRAR-EXP-I.                                                      
008970                                                                          
008980*UN PASO DE CUADRADO PARA DESHACER LA REDUCCION DE RANGO.                 
008990     COMPUTE WS-EXP-R ROUNDED = WS-EXP-R * WS-EXP-R.                      
009000                                                                          
009010 9030-CUADRAR-EXP-F. EXIT.                                                
009020                                                                          
009030*---- LOGARITMO NATURAL POR REDUCCION DE RANGO Y NEWTON (CR-0491)         
009040*     ENTRA WS-LN-X ( > 0 ), DEVUELVE WS-LN-R = LN(WS-LN-X)               
009050 9100-CALC-LN-I.                                                          
009060                                                                          
009070*LOGARITMO NATURAL POR REDUCCION DE RANGO (A [0.5,2]) MAS                 
009080*NEWTON SOBRE LA FUNCION EXPONENCIAL YA DISPONIBLE (9000).                
009090     MOVE WS-LN-X TO WS-LN-X-RED                                          
009100     MOVE ZERO TO WS-LN-N                                                 
009110                                                                          
009120*ACERCA EL ARGUMENTO A 1, CONTANDO LAS VECES EN WS-LN-N PARA              
009130*RECOMPONER EL LOGARITMO AL FINAL (LN(X) = LN(X-RED)+N*LN2).              
009140     PERFORM 9110-REDUCIR-LN-I THRU 9110-REDUCIR-LN-F                     
009150             UNTIL WS-LN-X-RED NOT > 2 AND WS-LN-X-RED NOT < 0.5          
009160                                                                          
009170*SEMILLA DE NEWTON: LN(1+Z) ARRANCA DE Z.                                 
009180     COMPUTE WS-LN-Y = WS-LN-X-RED - 1                                    
009190                                                                          
009200*25 ITERACIONES DE NEWTON SOBRE LA FUNCION EXPONENCIAL.                   
009210     PERFORM 9120-ITERAR-LN-I THRU 9120-ITERAR-LN-F                       
009220             25 TIMES                                                     
009230                                                                          
009240     COMPUTE WS-LN-R ROUNDED = WS-LN-Y + WS-LN-N * WS-LN-2.               
009250                                                                          
009260 9100-CALC-LN-F. EXIT.                                                    
009270                                                                          
009280 9110-REDUCIR-LN-I.                                                       
009290                                                                          
009300*UN PASO DE LA REDUCCION DE RANGO DEL LOGARITMO.                          
009310     IF WS-LN-X-RED > 2 THEN                                              
009320        COMPUTE WS-LN-X-RED = WS-LN-X-RED / 2                             
009330        ADD 1 TO WS-LN-N                                                  
009340     ELSE                                                                 
009350        COMPUTE WS-LN-X-RED = WS-LN-X-RED * 2                             
009360        SUBTRACT 1 FROM WS-LN-N                                           
009370     END-IF.                                                              
009380                                                                          
009390 9110-REDUCIR-LN-F. EXIT.                                                 
009400                                                                          
009410 9120-ITERAR-LN-I.                                                        
009420                                                                          
009430*NEWTON PARA LN: Y(NUEVO) = Y - 1 + X-RED / EXP(Y).                       
009440     MOVE WS-LN-Y TO WS-EXP-Y                                             
009450     PERFORM 9000-CALC-EXP-I THRU 9000-CALC-EXP-F                         
009460     COMPUTE WS-LN-Y ROUNDED =                                            
009470             WS-LN-Y - 1 + (WS-LN-X-RED / WS-EXP-R).                      
009480                                                                          
009490 9120-ITERAR-LN-F. EXIT.                                                  
009500                                                                          
009510*---- IMPRESION DEL REPORTE DE BACKTESTING (ESTILO PROGM44S) -----        
009520 6000-IMPRIMIR-I.                                                         
009530                                                                          
009540*ESTILO PROGM44S: TITULO/SUBTITULO DE PAGINA, DETALLE DE TRADES,          
009550*METRICAS Y CONTROL DE TOTALES, EN ESE ORDEN.                             
009560     PERFORM 6500-IMPRIMIR-TITULO-I THRU 6500-IMPRIMIR-TITULO-F           
009570                                                                          
009580     PERFORM 6100-IMPRIMIR-TRADE-I THRU 6100-IMPRIMIR-TRADE-F             
009590             VARYING WS-IX FROM 1 BY 1                                    
009600             UNTIL WS-IX > WS-OPERAC-CANT                                 
009610                                                                          
009620     PERFORM 6200-IMPRIMIR-METRICAS-I                                     
009630             THRU 6200-IMPRIMIR-METRICAS-F                                
009640     PERFORM 6300-IMPRIMIR-CONTROL-I                                      
009650             THRU 6300-IMPRIMIR-CONTROL-F.                                
009660                                                                          
009670 6000-IMPRIMIR-F. EXIT.                                                   
009680                                                                          
009690 6100-IMPRIMIR-TRADE-I.                                                   
009700                                                                          
009710*UNA LINEA DE DETALLE POR CADA OPERACION DE LA CORRIDA.                   
009720     IF WS-OP-ES-COMPRA(WS-IX) THEN                                       
009730        MOVE 'BUY ' TO IMP-TRD-ACCION                                     
009740     ELSE                                                                 
009750        MOVE 'SELL' TO IMP-TRD-ACCION                                     
009760     END-IF                                                               
009770     MOVE WS-OP-PRECIO(WS-IX) TO IMP-TRD-PRECIO                           
009780                                                                          
009790     WRITE REG-RPT FROM IMP-DET-TRADE AFTER 1                             
009800*SALTO DE PAGINA AUTOMATICO AL LLEGAR AL RENGLON FIJO.                    
009810     ADD 1 TO WS-CUENTA-LINEA                                             
009820     IF WS-CUENTA-LINEA > WS-LINEA-FIJA THEN                              
009830        PERFORM 6500-IMPRIMIR-TITULO-I THRU 6500-IMPRIMIR-TITULO-F        
009840     END-IF.                                                              
009850                                                                          
009860 6100-IMPRIMIR-TRADE-F. EXIT.                                             
009870                                                                          
009880 6200-IMPRIMIR-METRICAS-I.                                                
009890                                                                          
009900*BLOQUE DE METRICAS DEL BACKTEST, UNA LINEA ETIQUETA/VALOR                
009910*POR CADA METRICA DE LA RULE 3.4.                                         
009920     WRITE REG-RPT FROM IMP-TITULO AFTER 2                                
009930                                                                          
009940     MOVE 'INITIAL CAPITAL'      TO IMP-MET-ETIQUETA                      
009950     MOVE WS-CAPITAL-INIC        TO IMP-MET-VALOR                         
009960     WRITE REG-RPT FROM IMP-MET-LINEA AFTER 1                             
009970                                                                          
009980     MOVE 'FINAL CAPITAL'        TO IMP-MET-ETIQUETA                      
009990     MOVE WS-CAPITAL-FINAL       TO IMP-MET-VALOR                         
010000     WRITE REG-RPT FROM IMP-MET-LINEA AFTER 1                             
010010                                                                          
010020     MOVE 'TOTAL RETURN %'       TO IMP-MET-ETIQUETA                      
010030     COMPUTE IMP-MET-VALOR = WS-RETORNO-TOTAL * 100                       
010040     WRITE REG-RPT FROM IMP-MET-LINEA AFTER 1                             
010050                                                                          
010060     MOVE 'ANNUAL RETURN %'      TO IMP-MET-ETIQUETA                      
010070     COMPUTE IMP-MET-VALOR = WS-RETORNO-ANUAL * 100                       
010080     WRITE REG-RPT FROM IMP-MET-LINEA AFTER 1                             
010090                                                                          
010100     MOVE 'SHARPE RATIO'         TO IMP-MET-ETIQUETA                      
010110     MOVE WS-SHARPE               TO IMP-MET-VALOR                        
010120     WRITE REG-RPT FROM IMP-MET-LINEA AFTER 1                             
010130                                                                          
010140     MOVE 'MAX DRAWDOWN %'       TO IMP-MET-ETIQUETA                      
010150     COMPUTE IMP-MET-VALOR = WS-DRAWDOWN-MAX * 100                        
010160     WRITE REG-RPT FROM IMP-MET-LINEA AFTER 1                             
010170                                                                          
010180     MOVE 'WIN RATE %'           TO IMP-MET-ETIQUETA                      
010190     COMPUTE IMP-MET-VALOR = WS-WIN-RATE * 100                            
010200     WRITE REG-RPT FROM IMP-MET-LINEA AFTER 1                             
010210                                                                          
010220     MOVE 'TOTAL TRADES'         TO IMP-MET-ETIQUETA                      
010230     MOVE WS-OPERAC-CANT          TO IMP-MET-VALOR                        
010240     WRITE REG-RPT FROM IMP-MET-LINEA AFTER 1                             
010250                                                                          
010260     MOVE 'WINNING'               TO IMP-MET-ETIQUETA                     
010270     MOVE WS-OP-GANADORAS          TO IMP-MET-VALOR                       
010280     WRITE REG-RPT FROM IMP-MET-LINEA AFTER 1                             
010290                                                                          
010300     MOVE 'LOSING'                TO IMP-MET-ETIQUETA                     
010310     MOVE WS-OP-PERDEDORAS         TO IMP-MET-VALOR                       
010320     WRITE REG-RPT FROM IMP-MET-LINEA AFTER 1.                            
010330                                                                          
010340 6200-IMPRIMIR-METRICAS-F. EXIT.                                          
010350                                                                          
010360 6300-IMPRIMIR-CONTROL-I.                                                 
010370                                                                          
010380*TOTALES OPERATIVOS DEL PROPIO MOTOR DE BACKTEST.                         
010390*ACA NO SE REUTILIZA LA ETIQUETA 'LEIDOS/ACEPTADOS/RECHAZADOS'            
010400*DE KLNVALID: SON LOS TOTALES PROPIOS DEL MOTOR DE BACKTEST               
010410*(DIAS SIMULADOS, OPERACIONES Y PARES COMPRA/VENTA).                      
010420     MOVE WS-DIAS-CANT       TO IMP-FOOT-LEIDOS                           
010430     MOVE WS-OPERAC-CANT     TO IMP-FOOT-ACEPT                            
010440     MOVE WS-PARES-CANT      TO IMP-FOOT-RECHZ                            
010450     WRITE REG-RPT FROM IMP-FOOTER-VALID AFTER 2                          
010460                                                                          
010470*TOTALES DE CONTROL DEL VALIDADOR (CTLREC DE KLNVALID).                   
010480     MOVE CTL-LEIDOS         TO IMP-CTL-LEIDOS                            
010490     MOVE CTL-ACEPTADOS      TO IMP-CTL-ACEPT                             
010500     MOVE CTL-RECHAZADOS     TO IMP-CTL-RECHZ                             
010510     WRITE REG-RPT FROM IMP-FOOTER-CTLVAL AFTER 1.                        
010520                                                                          
010530 6300-IMPRIMIR-CONTROL-F. EXIT.                                           
010540                                                                          
010550 6500-IMPRIMIR-TITULO-I.                                                  
010560                                                                          
010570*ARMA EL ENCABEZADO DE PAGINA CON EL STOCK Y LOS PARAMETROS               
010580*DE LA CORRIDA (PERIODO, CAPITAL, COMISION Y DESLIZAMIENTO).              
010590     MOVE 1 TO WS-CUENTA-LINEA                                            
010600     ADD 1 TO WS-CUENTA-PAGINA                                            
010610     MOVE WS-CUENTA-PAGINA TO IMP-TIT-PAGINA                              
010620     MOVE WS-COD-ACCION-AUX TO IMP-SUB-COD                                
010630     MOVE WS-FECHA-INI-PARM TO IMP-SUB-INI                                
010640     MOVE WS-FECHA-FIN-PARM TO IMP-SUB-FIN                                
010650     MOVE WS-CAPITAL-INIC   TO IMP-SUB-CAPITAL                            
010660     MOVE WS-TASA-COMISION  TO IMP-SUB-COMISION                           
010670     MOVE WS-TASA-DESLIZ    TO IMP-SUB-DESLIZ                             
010680                                                                          
010690     WRITE REG-RPT FROM IMP-TITULO AFTER PAGE                             
010700     WRITE REG-RPT FROM IMP-SUBT-STOCK AFTER 1                            
010710     WRITE REG-RPT FROM IMP-SUBT-PARAM AFTER 1                            
010720     WRITE REG-RPT FROM IMP-HEADER-TRADE AFTER 2.                         
010730                                                                          
010740 6500-IMPRIMIR-TITULO-F. EXIT.                                            
010750                                                                          
010760*----------------------------------------------------------------         
010770 9999-FINAL-I.                                                            
010780                                                                          
010790*CIERRA LOS ARCHIVOS DE SALIDA ANTES DE IMPRIMIR EL CONTROL.              
010800     CLOSE SALIDA-TRD                                                     
010810     CLOSE SALIDA-RPT                                                     
010820                                                                          
010830     DISPLAY '================================================'           
010840     DISPLAY 'BKTSTRUN - CONTROL DE TOTALES DEL BACKTEST'                 
010850     DISPLAY '  DIAS PROCESADOS           : ' WS-DIAS-CANT                
010860     DISPLAY '  OPERACIONES EJECUTADAS    : ' WS-OPERAC-CANT              
010870     DISPLAY '  CAPITAL FINAL             : ' WS-CAPITAL-FINAL            
010880     DISPLAY '================================================'.          
010890                                                                          
010900 9999-FINAL-F. EXIT.                                                      
