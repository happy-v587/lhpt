000100*****************************************************************         
000110**    COPY TRDREC  -  LAYOUT REGISTRO DE OPERACION EJECUTADA     *        
000120**    UN REGISTRO POR CADA COMPRA O VENTA DEL BACKTEST           *        
000130**    LARGO REGISTRO = 60 BYTES                                  *        
000140*****************************************************************         
000150 01  TRDREC.                                                              
000160     03  TRD-FECHA            PIC 9(08).                                  
000170**    'BUY ' O 'SELL'                                                     
000180     03  TRD-ACCION           PIC X(04).                                  
000190     03  TRD-PRECIO           PIC 9(08)V9(4) USAGE COMP-3.                
000200**    CANTIDAD DE ACCIONES - MULTIPLO DE 100 (1 LOTE)                     
000210     03  TRD-CANT-ACCIONES    PIC 9(09).                                  
000220     03  TRD-IMPORTE          PIC 9(14)V99   USAGE COMP-3.                
000230     03  TRD-COMISION         PIC 9(10)V9(4) USAGE COMP-3.                
000240**    RESERVADO PARA USO FUTURO                                           
000250     03  FILLER               PIC X(15).                                  
